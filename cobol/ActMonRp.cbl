000100*===============================================================
000110* PROGRAM      :  ACTMONRP
000120* DESCRIPTION  :  ACTIVITY MONITORING ANALYSIS BATCH.  READS THE
000130*                 ACTIVITIES FILE PRODUCED BY THE MONITORING
000140*                 COLLECTOR AND WRITES A SIX-SECTION REPORT
000150*                 COVERING DISTINCT DAYS COVERED, OCCURRENCES
000160*                 PER ACTIVITY, DAILY OCCURRENCES PER ACTIVITY,
000170*                 THE FULL ACTIVITY LISTING WITH DURATIONS, THE
000180*                 TOTAL DURATION PER ACTIVITY, AND THE SHORT-
000190*                 ACTIVITY LIST (90% OF INSTANCES UNDER 5 MIN).
000200*                 REPLACES THE ON-LINE MONITOR SCREENS FORMERLY
000210*                 USED BY THE OPERATIONS DESK WITH A PRINTED
000220*                 REPORT SUITABLE FOR THE NIGHT RUN.
000230*===============================================================
000240 IDENTIFICATION DIVISION.
000250 PROGRAM-ID.       ACTMONRP.
000260 AUTHOR.           T RAINWATER.
000270 INSTALLATION.     DATA CENTER - OPERATIONS SUPPORT.
000280 DATE-WRITTEN.     06/14/1989.
000290 DATE-COMPILED.
000300 SECURITY.         UNCLASSIFIED - INTERNAL USE ONLY.
000310*
000320*===============================================================
000330* CHANGE LOG
000340*---------------------------------------------------------------
000350* DATE       BY   REQUEST/PR   DESCRIPTION
000360* ---------  ---  -----------  -----------------------------
000370* 06/14/89   TR   INIT-0714    ORIGINAL PROGRAM WRITTEN FOR
000380*                              OPERATIONS DESK ACTIVITY LOG
000390*                              REVIEW.  REPLACES MANUAL TALLY
000400*                              OF THE SHIFT LOG SHEETS.
000410* 07/02/89   TR   INIT-0714A   ADDED DISTINCT-DAYS SECTION AT
000420*                              REQUEST OF SHIFT SUPERVISOR.
000430* 10/14/90   TR   CR-891014    ADDED PER-ACTIVITY OCCURRENCE
000440*                              COUNT SECTION.
000450* 01/09/90   DKW  CR-900041    ADDED DAILY OCCURRENCE BREAKOUT
000460*                              BY DAY OF YEAR.  DAY-OF-YEAR
000470*                              ROUTINE BORROWED FROM THE
000480*                              CALENDAR UTILITY PROGRAM.
000490* 07/17/90   DKW  CR-900198    ADDED ACTIVITY DURATION LISTING
000500*                              AND THE DURATION FORMAT ROUTINE.
000510* 01/11/91   TR   CR-910006    ADDED TOTAL-DURATION-PER-
000520*                              ACTIVITY SECTION.
000530* 08/21/91   DKW  CR-910233    ADDED SHORT-ACTIVITY SELECTION
000540*                              (90 PERCENT UNDER 5 MINUTES).
000550*                              KEPT IN WHOLE-SECOND ARITHMETIC
000560*                              PER REQUEST OF DKW - NO ROUNDING.
000570* 03/02/92   TR   CR-920417    ENLARGED ACTIVITY TABLE FROM
000580*                              1000 TO 5000 ENTRIES - COLLECTOR
000590*                              WAS OUTRUNNING THE OLD LIMIT ON
000600*                              THE THIRD SHIFT LOG.
000610* 11/19/93   DKW  PR-930091    FIXED DURATION SIGN WHEN END
000620*                              TIME CROSSED MIDNIGHT.  DURATION
000630*                              WAS GOING NEGATIVE ON OVERNIGHT
000640*                              ACTIVITIES.  NOW SERIALIZED ON
000650*                              DAYS-SINCE-BASE-YEAR BEFORE THE
000660*                              SUBTRACT.
000670* 06/06/94   TR   CR-940288    ADDED RECORDS-READ COUNT TO THE
000680*                              ACTIVITIES FILE-STATUS DISPLAY SO
000690*                              OPERATIONS CAN SEE HOW FAR THE RUN
000700*                              GOT WHEN THE COLLECTOR FEED ABENDS.
000710* 02/13/96   DKW  PR-960014    DAY TABLE OVERFLOWED ON A LARGE
000720*                              LOG FILE SPANNING TWO YEARS.
000730*                              RAISED WS-DAY-CAP FROM 1000 TO
000740*                              3000 AND ADDED CAPACITY CHECK.
000750* 05/09/97   TR   CR-970055    BLANK LINE WAS MISSING BEFORE
000760*                              THE FIRST DAY HEADER IN SECTION
000770*                              THREE - CORRECTED WRITE ORDER.
000780* 09/24/98   DKW  Y2K-000318   YEAR 2000 READINESS REVIEW.
000790*                              DATE FIELDS ARE ALL 4-DIGIT TEXT
000800*                              (YYYY-MM-DD) AS RECEIVED FROM THE
000810*                              COLLECTOR - NO 2-DIGIT YEAR
000820*                              WINDOWING IN THIS PROGRAM.  LEAP
000830*                              YEAR TEST ALREADY HANDLES THE
000840*                              YEAR 2000 CENTURY EXCEPTION
000850*                              CORRECTLY (DIVISIBLE BY 400).
000860*                              NO CODE CHANGE REQUIRED.
000870* 01/06/99   DKW  Y2K-000318A  CONFIRMED ABOVE FINDING AGAINST
000880*                              TEST DATA SPANNING 12/31/1999
000890*                              THROUGH 01/02/2000.  SIGNED OFF.
000900* 03/26/01   TR   CR-010177    ACTIVITY NAME FIELD WIDENED TO
000910*                              MATCH REVISED COLLECTOR OUTPUT
000920*                              (WAS 15, NOW 20 CHARACTERS).
000930* 04/08/03   DKW  PR-030098    SHORT-ACTIVITY TEST WAS USING A
000940*                              REAL-ARITHMETIC 0.9 COMPARE AND
000950*                              DROPPING BORDERLINE ACTIVITIES.
000960*                              CHANGED TO THE INTEGER COMPARE
000970*                              10 * SHORT-CNT >= 9 * TOTAL-CNT
000980*                              PER REQUEST OF DKW.
000990* 11/14/05   TR   PR-051140    WS-SC-RESULT AND THE TWO SERIAL
001000*                              FIELDS ON WS-ACT-TABLE WERE ONLY
001010*                              9 DIGITS.  DAYS-SINCE-BASE-YEAR
001020*                              TIMES SECONDS-PER-DAY OVERRAN THAT
001030*                              ON CURRENT-YEAR DATA - IT HAPPENED
001040*                              TO CANCEL OUT ON THE SUBTRACT MOST
001050*                              OF THE TIME BUT NOT ALWAYS.  WIDENED
001060*                              ALL THREE TO 11 DIGITS SO THE
001070*                              INTERMEDIATE PRODUCT NEVER OVERRUNS.
001080* 02/03/06   DKW  CR-060203    REPORT WORDING DID NOT MATCH THE
001090*                              SUPERVISOR'S SIGN-OFF MOCKUP - ALL
001100*                              SIX SECTIONS WERE COMING OUT IN
001110*                              ALL CAPS.  CHANGED THE LITERALS TO
001120*                              MIXED CASE TO MATCH THE MOCKUP.
001130* 03/17/06   TR   PR-060144    DURATIONS ON THE ACTIVITY LISTING
001140*                              AND TOTAL-DURATION SECTIONS WERE
001150*                              GETTING CUT OFF AFTER THE FIRST
001160*                              NUMBER ("DURATION: 3" INSTEAD OF
001170*                              "DURATION: 3 MINUTES, 12 SECONDS.").
001180*                              THE STRING INTO WS-OUT-LINE WAS
001190*                              PULLING WS-FMT-TEXT DELIMITED BY
001200*                              SPACE, WHICH STOPS AT THE FIRST
001210*                              BLANK IN THE FORMATTED TEXT ITSELF.
001220*                              CHANGED BOTH PLACES TO REFERENCE-
001230*                              MODIFY ON WS-FMT-PTR THE SAME WAY
001240*                              970000 ALREADY TRIMS WS-EDIT-TRIMMED.
001250*===============================================================
001260*
001270 ENVIRONMENT DIVISION.
001280 CONFIGURATION SECTION.
001290 SPECIAL-NAMES.
001300     CONSOLE IS CRT.
001310 INPUT-OUTPUT SECTION.
001320 FILE-CONTROL.
001330     SELECT ACTIVITIES   ASSIGN TO ACTIVITIES
001340            ORGANIZATION IS LINE SEQUENTIAL
001350            FILE STATUS  IS FS-ACTIVITIES.
001360*
001370     SELECT REPORT       ASSIGN TO REPORT
001380            ORGANIZATION IS LINE SEQUENTIAL
001390            FILE STATUS  IS FS-REPORT.
001400*
001410 DATA DIVISION.
001420 FILE SECTION.
001430*---------------------------------------------------------------
001440* ACTIVITIES - ONE FIXED-FORMAT RECORD PER MONITORED ACTIVITY
001450* INSTANCE, EXACTLY AS WRITTEN BY THE COLLECTOR.  56 BYTES,
001460* NO SLACK - THIS IS THE COLLECTOR'S EXTERNAL INTERFACE RECORD
001470* AND CARRIES NO RESERVED/EXPANSION BYTES.
001480*---------------------------------------------------------------
001490 FD  ACTIVITIES.
001500 01  ACT-REC.
001510* CLOCK-IN TIMESTAMP, DATE PORTION - YYYY-MM-DD AS WRITTEN BY THE COLLECTOR.
001520     05  ACT-START-DATE       PIC X(10).
001530* CLOCK-IN TIMESTAMP, TIME PORTION - HH:MM:SS, 24-HOUR.
001540     05  ACT-START-TIME       PIC X(08).
001550* CLOCK-OUT DATE - CAN FALL ON THE DAY AFTER ACT-START-DATE.
001560     05  ACT-END-DATE         PIC X(10).
001570* CLOCK-OUT TIME.
001580     05  ACT-END-TIME         PIC X(08).
001590* ACTIVITY NAME, LEFT-JUSTIFIED, SPACE PADDED BY THE COLLECTOR.
001600     05  ACT-NAME             PIC X(20).
001610*
001620*---------------------------------------------------------------
001630* REPORT - ONE PRINT LINE PER RECORD, UP TO 132 BYTES.  ALSO
001640* AN EXTERNAL INTERFACE RECORD WITH NO RESERVED BYTES.
001650*---------------------------------------------------------------
001660 FD  REPORT.
001670 01  REPORT-REC.
001680* ONE PRINTABLE REPORT LINE - CARRIAGE CONTROL IS NOT USED, THIS
001690* IS A FILE, NOT A PRINTER (PER SPEC - NO PAGE HEADINGS).
001700     05  REPORT-LINE          PIC X(132).
001710*
001720 WORKING-STORAGE SECTION.
001730*---------------------------------------------------------------
001740* FILE STATUS SCALARS - ONE PER SELECT ABOVE.
001750*---------------------------------------------------------------
001760* EACH SELECT ABOVE GETS ITS OWN USE AFTER ERROR PROCEDURE - AN
001770* UNEXPECTED FILE STATUS DUMPS THE CODE AND STOPS THE RUN RATHER
001780* THAN LETTING THE PROGRAM CONTINUE WITH BAD DATA.
001790* '00' NORMAL, '10' EOF, ANYTHING ELSE HANDED TO DECLARATIVES.
001800 77  FS-ACTIVITIES            PIC 9(02)      VALUE ZEROES.
001810* SAME CONVENTION AS FS-ACTIVITIES, FOR THE OUTPUT FILE.
001820 77  FS-REPORT                PIC 9(02)      VALUE ZEROES.
001830*---------------------------------------------------------------
001840* FILE CONTROLS
001850*---------------------------------------------------------------
001860 01  WS-FILE-CONTROLS.
001870* SET TO 'Y' BY 200000 WHEN THE READ RETURNS FS-ACTIVITIES = '10'.
001880     05  WS-ACTIVITIES-EOF-SW PIC X(01)      VALUE 'N'.
001890         88  WS-ACTIVITIES-EOF               VALUE 'Y'.
001900     05  FILLER               PIC X(20)      VALUE SPACES.
001910*
001920*---------------------------------------------------------------
001930* WORK CONSTANTS
001940*---------------------------------------------------------------
001950 01  WS-WORK-CONSTANTS.
001960* THE PROGRAM'S ONLY LITERAL '1' - USED AS PERFORM VARYING'S BY
001970* AND AS THE STARTING SUBSCRIPT ON EVERY TABLE SCAN BELOW.
001980     05  WS-CTE-01            PIC 9(01) COMP VALUE 1.
001990* EPOCH YEAR FOR THE SERIAL CLOCK - SEE PR-051140 IN THE CHANGE
002000* LOG.  CHOSEN FAR ENOUGH BACK THAT NO ACTIVITY DATE ON FILE CAN
002010* PRECEDE IT, SO WS-DC-DAYS-SINCE-BASE IS NEVER NEGATIVE.
002020     05  WS-BASE-YEAR         PIC 9(04) COMP VALUE 1600.
002030* 24 * 60 * 60 - USED TO TURN A WHOLE-DAY COUNT INTO SECONDS.
002040     05  WS-SECS-PER-DAY      PIC 9(05) COMP VALUE 86400.
002050* USED BY 950000 TO SPLIT DURATION SECONDS INTO HOURS.
002060     05  WS-SECS-PER-HOUR     PIC 9(05) COMP VALUE 3600.
002070* USED BY 950000 TO SPLIT DURATION SECONDS INTO MINUTES.
002080     05  WS-SECS-PER-MIN      PIC 9(02) COMP VALUE 60.
002090* FIVE MINUTES - THE SECTION 6 CUTOFF PER THE SPECIFICATION.
002100     05  WS-SHORT-THRESH-SECS PIC 9(05) COMP VALUE 300.
002110     05  FILLER               PIC X(20)      VALUE SPACES.
002120*
002130*---------------------------------------------------------------
002140* TABLE CAPACITY CONTROLS
002150*---------------------------------------------------------------
002160 01  WS-TABLE-CAPACITIES.
002170* TABLE CEILING FOR WS-ACT-TABLE - SEE CR-920417 BELOW.
002180     05  WS-ACT-MAX-LIM       PIC 9(04) COMP VALUE 5000.
002190* RUNNING COUNT OF ACTIVITY RECORDS LOADED - ALSO THE OCCURS
002200* DEPENDING ON COUNT FOR WS-ACT-TABLE.
002210     05  WS-ACT-CAP-CNT       PIC 9(04) COMP VALUE ZEROES.
002220* TABLE CEILING FOR WS-DAY-TABLE (SECTION 1).
002230     05  WS-DAY-MAX-LIM       PIC 9(04) COMP VALUE 3000.
002240* COUNT OF DISTINCT CALENDAR DATES FOUND SO FAR.
002250     05  WS-DAY-CAP-CNT       PIC 9(04) COMP VALUE ZEROES.
002260* TABLE CEILING FOR WS-NAME-CNT-TABLE (SECTION 2).
002270     05  WS-NAMECNT-MAX-LIM   PIC 9(03) COMP VALUE 500.
002280* COUNT OF DISTINCT ACTIVITY NAMES FOUND SO FAR.
002290     05  WS-NAMECNT-CAP-CNT   PIC 9(03) COMP VALUE ZEROES.
002300* TABLE CEILING FOR WS-NAME-DUR-TABLE (SECTION 5).
002310     05  WS-NAMEDUR-MAX-LIM   PIC 9(03) COMP VALUE 500.
002320* COUNT OF DISTINCT ACTIVITY NAMES ACCUMULATED FOR SECTION 5.
002330     05  WS-NAMEDUR-CAP-CNT   PIC 9(03) COMP VALUE ZEROES.
002340* TABLE CEILING FOR WS-NAME-SHORT-TABLE (SECTION 6).
002350     05  WS-NAMESHT-MAX-LIM   PIC 9(03) COMP VALUE 500.
002360* COUNT OF DISTINCT ACTIVITY NAMES ACCUMULATED FOR SECTION 6.
002370     05  WS-NAMESHT-CAP-CNT   PIC 9(03) COMP VALUE ZEROES.
002380* 366 - EVERY POSSIBLE DAY-OF-YEAR, LEAP YEAR INCLUDED.
002390     05  WS-DOY-MAX-LIM       PIC 9(03) COMP VALUE 366.
002400* COUNT OF DISTINCT START DAY-OF-YEAR VALUES SEEN (SECTION 3).
002410     05  WS-DOY-CAP-CNT       PIC 9(03) COMP VALUE ZEROES.
002420* TABLE CEILING FOR WS-DAYACT-TABLE - WORST CASE IS ONE ENTRY
002430* PER ACTIVITY RECORD, SO IT SHARES WS-ACT-TABLE'S CEILING.
002440     05  WS-DAYACT-MAX-LIM    PIC 9(04) COMP VALUE 5000.
002450* COUNT OF DISTINCT (DAY-OF-YEAR, NAME) PAIRS SEEN (SECTION 3).
002460     05  WS-DAYACT-CAP-CNT    PIC 9(04) COMP VALUE ZEROES.
002470     05  FILLER               PIC X(20)      VALUE SPACES.
002480*
002490*---------------------------------------------------------------
002500* ACTIVITY TABLE - ONE ENTRY PER RECORD LOADED FROM ACTIVITIES,
002510* IN INPUT ORDER.  RAISED FROM 1000 TO 5000 PER CR-920417.
002520*---------------------------------------------------------------
002530 01  WS-ACT-TABLE             OCCURS 1 TO 5000 TIMES
002540                              DEPENDING ON WS-ACT-CAP-CNT
002550                              INDEXED   BY IDX-ACT.
002560* ACTIVITY NAME, COPIED FROM ACT-NAME AT LOAD TIME.
002570     05  WT-NAME              PIC X(20)      VALUE SPACES.
002580* KEPT IN TEXT FORM FOR SECTION 1 (DISTINCT DAYS) AND FOR
002590* RE-PRINTING ON THE SECTION 4 DETAIL LINE.
002600     05  WT-START-DATE        PIC X(10)      VALUE SPACES.
002610* KEPT IN TEXT FORM FOR THE SECTION 4 DETAIL LINE ONLY.
002620     05  WT-START-TIME        PIC X(08)      VALUE SPACES.
002630* SEE WT-START-DATE ABOVE.
002640     05  WT-END-DATE          PIC X(10)      VALUE SPACES.
002650* SEE WT-START-TIME ABOVE.
002660     05  WT-END-TIME          PIC X(08)      VALUE SPACES.
002670* SECONDS FROM WS-BASE-YEAR TO THE START TIMESTAMP - SEE
002680* 217000-BEGIN-COMPUTE-SERIAL.  9(11) PER PR-051140 BELOW.
002690     05  WT-START-SERIAL      PIC 9(11) COMP VALUE ZEROES.
002700* SAME AS WT-START-SERIAL, COMPUTED FROM THE END TIMESTAMP.
002710     05  WT-END-SERIAL        PIC 9(11) COMP VALUE ZEROES.
002720* ABS(WT-END-SERIAL - WT-START-SERIAL) - SEE 210000.
002730     05  WT-DURATION-SECS     PIC 9(09) COMP VALUE ZEROES.
002740* DAY-OF-YEAR (1-366) OF WT-START-DATE - COMPUTED ONCE AT LOAD
002750* TIME SO SECTION 3 DOES NOT RE-DERIVE IT PER DAY GROUP.
002760     05  WT-START-DAYOFYEAR   PIC 9(03) COMP VALUE ZEROES.
002770     05  FILLER               PIC X(05)      VALUE SPACES.
002780*
002790*---------------------------------------------------------------
002800* DISTINCT-DAY TABLE - SECTION 1.  HOLDS EACH DISTINCT CALENDAR
002810* DATE SEEN ACROSS EVERY START AND END TIMESTAMP.
002820*---------------------------------------------------------------
002830 01  WS-DAY-TABLE              OCCURS 1 TO 3000 TIMES
002840                              DEPENDING ON WS-DAY-CAP-CNT
002850                              INDEXED   BY IDX-DAY.
002860* ONE CALENDAR DATE, YYYY-MM-DD - EITHER A START OR AN END
002870* FOR ONE ACTIVITY TABLE ENTRY, OFFER BOTH ITS START DATE AND
002880* ITS END DATE TO 315000-BEGIN-INSERT-DAY.
002890* DATE, WHICHEVER WAS SEEN FIRST BY 310000-BEGIN-SCAN-ACT-DATES.
002900     05  WD-DATE              PIC X(10)      VALUE SPACES.
002910     05  FILLER               PIC X(10)      VALUE SPACES.
002920*
002930*---------------------------------------------------------------
002940* NAME/COUNT TABLE - SECTION 2 (OCCURRENCES PER ACTIVITY).
002950*---------------------------------------------------------------
002960 01  WS-NAME-CNT-TABLE         OCCURS 1 TO 500 TIMES
002970                              DEPENDING ON WS-NAMECNT-CAP-CNT
002980                              INDEXED   BY IDX-NAMECNT.
002990* ACTIVITY NAME - FIRST-ENCOUNTERED ORDER, NOT SORTED.
003000     05  WNC-NAME             PIC X(20)      VALUE SPACES.
003010* INSTANCES OF WNC-NAME SEEN SO FAR.
003020     05  WNC-COUNT            PIC 9(07) COMP VALUE ZEROES.
003030     05  FILLER               PIC X(05)      VALUE SPACES.
003040*
003050*---------------------------------------------------------------
003060* DISTINCT DAY-OF-YEAR TABLE - SECTION 3, OUTER KEY.
003070*---------------------------------------------------------------
003080 01  WS-DOY-TABLE              OCCURS 1 TO 366 TIMES
003090                              DEPENDING ON WS-DOY-CAP-CNT
003100                              INDEXED   BY IDX-DOY.
003110* ONE DISTINCT START DAY-OF-YEAR VALUE, FIRST-ENCOUNTERED ORDER.
003120     05  WY-DAYOFYEAR         PIC 9(03) COMP VALUE ZEROES.
003130     05  FILLER               PIC X(07)      VALUE SPACES.
003140*
003150*---------------------------------------------------------------
003160* DAY/NAME PAIR TABLE - SECTION 3, INNER GROUP, ONE ENTRY PER
003170* (DAY-OF-YEAR, ACTIVITY NAME) COMBINATION SEEN, FIRST-
003180* ENCOUNTERED ORDER.
003190*---------------------------------------------------------------
003200 01  WS-DAYACT-TABLE           OCCURS 1 TO 5000 TIMES
003210                              DEPENDING ON WS-DAYACT-CAP-CNT
003220                              INDEXED   BY IDX-DAYACT.
003230* OUTER KEY - MATCHES A WY-DAYOFYEAR ENTRY ABOVE.
003240     05  WDA-DAYOFYEAR        PIC 9(03) COMP VALUE ZEROES.
003250* INNER KEY - ACTIVITY NAME WITHIN THE DAY NAMED ABOVE.
003260     05  WDA-NAME             PIC X(20)      VALUE SPACES.
003270* INSTANCES OF THIS (DAY, NAME) PAIR SEEN SO FAR.
003280     05  WDA-COUNT            PIC 9(07) COMP VALUE ZEROES.
003290     05  FILLER               PIC X(05)      VALUE SPACES.
003300*
003310*---------------------------------------------------------------
003320* NAME/DURATION TABLE - SECTION 5 (TOTAL DURATION PER ACTIVITY).
003330*---------------------------------------------------------------
003340 01  WS-NAME-DUR-TABLE         OCCURS 1 TO 500 TIMES
003350                              DEPENDING ON WS-NAMEDUR-CAP-CNT
003360                              INDEXED   BY IDX-NAMEDUR.
003370* ACTIVITY NAME - FIRST-ENCOUNTERED ORDER.
003380     05  WND-NAME             PIC X(20)      VALUE SPACES.
003390* RUNNING SUM OF WT-DURATION-SECS FOR EVERY INSTANCE OF THIS
003400* NAME - PLAIN INTEGER SECONDS, NO ROUNDING.
003410     05  WND-TOTAL-SECS       PIC 9(09) COMP VALUE ZEROES.
003420     05  FILLER               PIC X(05)      VALUE SPACES.
003430*
003440*---------------------------------------------------------------
003450* NAME/SHORT-ACTIVITY TABLE - SECTION 6.
003460*---------------------------------------------------------------
003470 01  WS-NAME-SHORT-TABLE       OCCURS 1 TO 500 TIMES
003480                              DEPENDING ON WS-NAMESHT-CAP-CNT
003490                              INDEXED   BY IDX-NAMESHT.
003500* ACTIVITY NAME - FIRST-ENCOUNTERED ORDER.
003510     05  WNS-NAME             PIC X(20)      VALUE SPACES.
003520* TOTAL INSTANCES OF WNS-NAME.
003530     05  WNS-TOTAL-CNT        PIC 9(07) COMP VALUE ZEROES.
003540* INSTANCES OF WNS-NAME UNDER WS-SHORT-THRESH-SECS.
003550     05  WNS-SHORT-CNT        PIC 9(07) COMP VALUE ZEROES.
003560     05  FILLER               PIC X(05)      VALUE SPACES.
003570*
003580*---------------------------------------------------------------
003590* DATE/TIME PARSE WORK AREAS.  REDEFINES #1 AND #2 SPLIT THE
003600* TEXT FORM INTO ITS NUMERIC COMPONENTS FOR ARITHMETIC.
003610*---------------------------------------------------------------
003620 01  WS-DATE-PARSE-WORK.
003630* THE YYYY-MM-DD TEXT BEING PARSED, MOVED IN FROM EITHER
003640* ACT-START-DATE OR ACT-END-DATE BY 210000.
003650     05  WS-DATE-TEXT         PIC X(10)      VALUE SPACES.
003660     05  FILLER               PIC X(01)      VALUE SPACES.
003670 01  WS-DATE-NUMERIC REDEFINES WS-DATE-PARSE-WORK.
003680     05  WS-DATE-YEAR         PIC 9(04).
003690     05  FILLER               PIC X(01).
003700     05  WS-DATE-MONTH        PIC 9(02).
003710     05  FILLER               PIC X(01).
003720     05  WS-DATE-DAY          PIC 9(02).
003730*
003740 01  WS-TIME-PARSE-WORK.
003750* THE HH:MM:SS TEXT BEING PARSED, SAME SOURCE AS ABOVE.
003760     05  WS-TIME-TEXT         PIC X(08)      VALUE SPACES.
003770     05  FILLER               PIC X(01)      VALUE SPACES.
003780 01  WS-TIME-NUMERIC REDEFINES WS-TIME-PARSE-WORK.
003790     05  WS-TIME-HH           PIC 9(02).
003800     05  FILLER               PIC X(01).
003810     05  WS-TIME-MM           PIC 9(02).
003820     05  FILLER               PIC X(01).
003830     05  WS-TIME-SS           PIC 9(02).
003840*
003850*---------------------------------------------------------------
003860* MONTH-LENGTH TABLE, NON-LEAP YEAR.  REDEFINES #3 EXPOSES THE
003870* TWELVE VALUE CLAUSES BELOW AS AN OCCURS TABLE FOR THE DAY-OF-
003880* YEAR ROUTINE.  IDIOM CARRIED OVER FROM THE CALENDAR UTILITY.
003890*---------------------------------------------------------------
003900 01  WS-MONTH-LENGTHS.
003910     05  FILLER               PIC 9(04)       VALUE 0131.
003920     05  FILLER               PIC 9(04)       VALUE 0228.
003930     05  FILLER               PIC 9(04)       VALUE 0331.
003940     05  FILLER               PIC 9(04)       VALUE 0430.
003950     05  FILLER               PIC 9(04)       VALUE 0531.
003960     05  FILLER               PIC 9(04)       VALUE 0630.
003970     05  FILLER               PIC 9(04)       VALUE 0731.
003980     05  FILLER               PIC 9(04)       VALUE 0831.
003990     05  FILLER               PIC 9(04)       VALUE 0930.
004000     05  FILLER               PIC 9(04)       VALUE 1031.
004010     05  FILLER               PIC 9(04)       VALUE 1130.
004020     05  FILLER               PIC 9(04)       VALUE 1231.
004030*NOTE - NO FILLER BELOW.  THIS REDEFINES MUST MAP THE TWELVE
004040*VALUE CLAUSES ABOVE ONE-FOR-ONE - PADDING IT WOULD RUN THE
004050*OCCURS TABLE OFF THE END OF WS-MONTH-LENGTHS.
004060 01  WS-MONTH-LENGTHS-R REDEFINES WS-MONTH-LENGTHS.
004070     05  WS-MONTH-ENTRY       OCCURS 12 TIMES
004080                              INDEXED BY IDX-MONTH.
004090         10  WS-MONTH-NUMBER  PIC 9(02).
004100         10  WS-MONTH-DAYS    PIC 9(02).
004110*
004120*---------------------------------------------------------------
004130* REPORT SECTION TITLE LINES.  REDEFINES #4 EXPOSES THEM AS AN
004140* OCCURS TABLE SO 960000-BEGIN-WRITE-LINE CAN BE USED FOR ANY
004150* OF THE SIX TITLES.
004160*---------------------------------------------------------------
004170 01  WS-SECTION-TITLES.
004180     05  FILLER               PIC X(60) VALUE
004190         '*** DISTINCT DAYS ***'.
004200     05  FILLER               PIC X(60) VALUE
004210         '*** OCCURRENCES PER ACTIVITY ***'.
004220     05  FILLER               PIC X(60) VALUE
004230         '*** DAILY OCCURRENCES PER ACTIVITY ***'.
004240     05  FILLER               PIC X(60) VALUE
004250         '*** ACTIVITY DURATIONS ***'.
004260     05  FILLER               PIC X(60) VALUE
004270         '*** TOTAL DURATION PER ACTIVITY ***'.
004280     05  FILLER               PIC X(60) VALUE
004290         '*** SHORT ACTIVITIES ***'.
004300*NOTE - NO FILLER BELOW, SAME REASON AS THE MONTH TABLE ABOVE -
004310*THIS REDEFINES MUST MAP THE SIX TITLE LINES ONE-FOR-ONE.
004320 01  WS-SECTION-TITLES-R REDEFINES WS-SECTION-TITLES.
004330     05  WS-SECTION-TITLE     OCCURS 6 TIMES
004340                              PIC X(60).
004350*
004360*---------------------------------------------------------------
004370* LEAP YEAR / DATE ARITHMETIC WORK AREAS
004380*---------------------------------------------------------------
004390 01  WS-LEAP-YEAR-CALC.
004400* YEAR UNDER TEST - MOVED IN BY THE CALLING PARAGRAPH.
004410     05  WS-LY-YEAR           PIC 9(04) COMP VALUE ZEROES.
004420* THROWAWAY QUOTIENT FOR EACH OF THE THREE DIVIDES BELOW - NOT
004430* USED FOR ANYTHING BUT SATISFYING THE DIVIDE...GIVING CLAUSE.
004440     05  WS-LY-QUOT           PIC 9(04) COMP VALUE ZEROES.
004450* REMAINDER OF YEAR / 4 - ZERO MEANS DIVISIBLE.
004460     05  WS-LY-RES-04         PIC 9(04) COMP VALUE ZEROES.
004470* REMAINDER OF YEAR / 100.
004480     05  WS-LY-RES-100        PIC 9(04) COMP VALUE ZEROES.
004490* REMAINDER OF YEAR / 400.
004500     05  WS-LY-RES-400        PIC 9(04) COMP VALUE ZEROES.
004510* SET TO 'Y' BY 230000 WHEN THE RESIDUE TEST SAYS LEAP YEAR.
004520     05  WS-LY-IS-LEAP-SW     PIC X(01)      VALUE 'N'.
004530         88  WS-LY-IS-LEAP                   VALUE 'Y'.
004540     05  FILLER               PIC X(10)      VALUE SPACES.
004550*
004560 01  WS-DATE-CALC-INPUT.
004570* YEAR PORTION OF THE DATE BEING CONVERTED TO DAY-OF-YEAR.
004580     05  WS-DC-YEAR           PIC 9(04) COMP VALUE ZEROES.
004590* MONTH PORTION, 1-12.
004600     05  WS-DC-MONTH          PIC 9(02) COMP VALUE ZEROES.
004610* DAY-OF-MONTH PORTION.
004620     05  WS-DC-DAY            PIC 9(02) COMP VALUE ZEROES.
004630     05  FILLER               PIC X(08)      VALUE SPACES.
004640*
004650 01  WS-DATE-CALC-OUTPUT.
004660* RESULT - DAY-OF-YEAR, 1 THROUGH 365 OR 366.
004670     05  WS-DC-DAYOFYEAR      PIC 9(03) COMP VALUE ZEROES.
004680* RESULT - WHOLE DAYS FROM WS-BASE-YEAR JAN 1 TO THE DATE
004690* BEING CONVERTED, BEFORE THE DAY-OF-YEAR IS ADDED IN.
004700     05  WS-DC-DAYS-SINCE-BASE PIC 9(09) COMP VALUE ZEROES.
004710* RUNNING TOTAL OF COMPLETE MONTH LENGTHS BEFORE WS-DC-MONTH.
004720     05  WS-DOY-ACCUM         PIC 9(03) COMP VALUE ZEROES.
004730     05  FILLER               PIC X(05)      VALUE SPACES.
004740*
004750 01  WS-DSB-CALC.
004760* YEAR COUNTER FOR THE WHOLE-YEAR WALK, WS-BASE-YEAR UP TO
004770* WS-DC-YEAR - 1.
004780     05  WS-DSB-YEAR-INC      PIC 9(04) COMP VALUE ZEROES.
004790* RUNNING TOTAL OF 365/366-DAY BLOCKS ACCUMULATED SO FAR.
004800     05  WS-DSB-DAYS-ACCUM    PIC 9(09) COMP VALUE ZEROES.
004810     05  FILLER               PIC X(05)      VALUE SPACES.
004820*
004830 01  WS-SERIAL-CALC-WORK.
004840* (DAYS SINCE BASE YEAR * WS-SECS-PER-DAY) + SECONDS-OF-DAY -
004850* SEE PR-051140 BELOW FOR WHY THIS IS 11 DIGITS, NOT 9.
004860     05  WS-SC-RESULT         PIC 9(11) COMP VALUE ZEROES.
004870     05  FILLER               PIC X(05)      VALUE SPACES.
004880*
004890*---------------------------------------------------------------
004900* DURATION FORMATTING WORK AREA - SHARED BY SECTIONS 4 AND 5.
004910*---------------------------------------------------------------
004920 01  WS-DURATION-FORMAT-WORK.
004930* DURATION BEING FORMATTED - MOVED IN BY THE CALLING PARAGRAPH.
004940     05  WS-FMT-DURATION-SECS PIC 9(09) COMP VALUE ZEROES.
004950* WHOLE DAYS IN THE DURATION (DURATION / 86400).
004960     05  WS-FMT-DAYS          PIC 9(09) COMP VALUE ZEROES.
004970* TOTAL WHOLE HOURS IN THE DURATION (DURATION / 3600) - NOTE
004980* THIS IS THE *TOTAL*, NOT THE HOURS WITHIN THE CURRENT DAY.
004990     05  WS-FMT-HOURS-TOTAL   PIC 9(09) COMP VALUE ZEROES.
005000* TOTAL WHOLE MINUTES IN THE DURATION (DURATION / 60).
005010     05  WS-FMT-MIN-TOTAL     PIC 9(09) COMP VALUE ZEROES.
005020* REMAINDER FROM THE DAYS/HOURS DIVIDES - NOT PRINTED.
005030     05  WS-FMT-JUNK1         PIC 9(09) COMP VALUE ZEROES.
005040* QUOTIENT FROM THE MOD-24/MOD-60 DIVIDES BELOW - NOT PRINTED.
005050     05  WS-FMT-JUNK2         PIC 9(09) COMP VALUE ZEROES.
005060* HOURS WITHIN THE CURRENT DAY (WS-FMT-HOURS-TOTAL MOD 24) -
005070* THIS IS THE VALUE ACTUALLY PRINTED.
005080     05  WS-FMT-HOURS-DISP    PIC 9(02) COMP VALUE ZEROES.
005090* MINUTES WITHIN THE CURRENT HOUR (WS-FMT-MIN-TOTAL MOD 60).
005100     05  WS-FMT-MIN-DISP      PIC 9(02) COMP VALUE ZEROES.
005110* SECONDS WITHIN THE CURRENT MINUTE - REMAINDER OF THE THIRD
005120* DIVIDE ABOVE, NEVER NEEDS A MOD OF ITS OWN.
005130     05  WS-FMT-SECS-DISP     PIC 9(02) COMP VALUE ZEROES.
005140* STRING POINTER FOR WS-FMT-TEXT - LEFT ONE PAST THE LAST
005150* CHARACTER STORED WHEN 950000 EXITS.  SEE PR-060144 BELOW.
005160     05  WS-FMT-PTR           PIC 9(03) COMP VALUE ZEROES.
005170* THE FORMATTED DURATION TEXT, E.G. '3 MINUTES, 12 SECONDS.' -
005180* BUILT SEGMENT BY SEGMENT, ONLY THE NON-ZERO SEGMENTS INCLUDED.
005190     05  WS-FMT-TEXT          PIC X(60)      VALUE SPACES.
005200     05  FILLER               PIC X(05)      VALUE SPACES.
005210*
005220*---------------------------------------------------------------
005230* NUMBER-EDIT WORK AREA - LEADING-ZERO SUPPRESSION WITHOUT
005240* INTRINSIC FUNCTIONS, FOR USE IN THE STRING STATEMENTS ABOVE.
005250*---------------------------------------------------------------
005260 01  WS-EDIT-WORK.
005270* NUMBER TO BE EDITED - MOVED IN BY THE CALLING PARAGRAPH.
005280     05  WS-EDIT-SOURCE       PIC 9(09) COMP  VALUE ZEROES.
005290* ZERO-SUPPRESSED EDIT OF WS-EDIT-SOURCE - LEADING BLANKS
005300* WHERE THE DIGITS ARE SUPPRESSED.
005310     05  WS-EDIT-ZEDIT        PIC Z(8)9       VALUE ZEROES.
005320* COUNT OF LEADING BLANKS IN WS-EDIT-ZEDIT, COUNTED BY
005330* 970000-BEGIN-EDIT-NUMBER ONE CHARACTER AT A TIME.
005340     05  WS-EDIT-LEAD-CNT     PIC 9(02) COMP  VALUE ZEROES.
005350* LENGTH OF THE TRIMMED DIGITS (9 - WS-EDIT-LEAD-CNT).
005360     05  WS-EDIT-LEN          PIC 9(02) COMP  VALUE ZEROES.
005370* THE DIGITS OF WS-EDIT-SOURCE WITH NO LEADING ZEROES AND NO
005380* LEADING BLANKS - WHAT ACTUALLY GOES INTO THE REPORT LINE.
005390     05  WS-EDIT-TRIMMED      PIC X(09)       VALUE SPACES.
005400     05  FILLER               PIC X(05)      VALUE SPACES.
005410*
005420*---------------------------------------------------------------
005430* SHORT-ACTIVITY QUALIFYING TEST WORK AREA.
005440*---------------------------------------------------------------
005450 01  WS-SHORT-CALC.
005460* 10 * WNS-SHORT-CNT - LEFT SIDE OF THE 90 PERCENT TEST.
005470     05  WS-QUALIFY-LEFT      PIC 9(09) COMP VALUE ZEROES.
005480* 9 * WNS-TOTAL-CNT - RIGHT SIDE OF THE 90 PERCENT TEST.
005490     05  WS-QUALIFY-RIGHT     PIC 9(09) COMP VALUE ZEROES.
005500     05  FILLER               PIC X(05)      VALUE SPACES.
005510*
005520*---------------------------------------------------------------
005530* OUTPUT LINE WORK AREA AND MISCELLANEOUS SCAN FIELDS.
005540*---------------------------------------------------------------
005550 01  WS-OUT-LINE-AREA.
005560* ONE REPORT LINE UNDER CONSTRUCTION - MOVED TO REPORT-LINE AND
005570* WRITTEN BY 960000-BEGIN-WRITE-LINE, THEN RE-CLEARED TO SPACES.
005580     05  WS-OUT-LINE          PIC X(132)     VALUE SPACES.
005590     05  FILLER               PIC X(08)      VALUE SPACES.
005600*
005610 01  WS-SCAN-WORK.
005620* ONE DATE (START OR END) BEING TESTED AGAINST WS-DAY-TABLE
005630* FOR ONE ACTIVITY TABLE ENTRY, OFFER BOTH ITS START DATE AND
005640* ITS END DATE TO 315000-BEGIN-INSERT-DAY.
005650* BY 310000-BEGIN-SCAN-ACT-DATES.
005660     05  WS-CANDIDATE-DATE    PIC X(10)      VALUE SPACES.
005670     05  FILLER               PIC X(10)      VALUE SPACES.
005680*
005690 PROCEDURE DIVISION.
005700 DECLARATIVES.
005710 ACTIVITIES-FILE-HANDLER SECTION.
005720* FIRES ON ANY ACTIVITIES STATUS OTHER THAN '00' OR '10' -
005730* TWO-DIGIT STATUS OUT OF RANGE, PERMISSION DENIED, ETC.
005740     USE AFTER ERROR PROCEDURE ON ACTIVITIES.
005750*
005760 ACTIVITIES-STATUS-CHECK.
005770     DISPLAY "+---+----+---+----+---+----+"
005780     DISPLAY "| ACTIVITIES FILE STATUS.   |"
005790     DISPLAY "+---+----+---+----+---+----+"
005800     DISPLAY "| + STATUS CODE : [" FS-ACTIVITIES "]."
005810     DISPLAY "| + RECORDS READ SO FAR: [" WS-ACT-CAP-CNT "]."
005820     DISPLAY "+---+----+---+----+---+----+"
005830*     HALT THE RUN.
005840     STOP "ACTIVITIES FILE ERROR - RUN TERMINATED.".
005850*
005860 REPORT-FILE-HANDLER SECTION.
005870* FIRES ON ANY REPORT STATUS OTHER THAN '00' - MOST LIKELY
005880* DISK FULL OR THE OUTPUT DATASET COULD NOT BE OPENED.
005890     USE AFTER ERROR PROCEDURE ON REPORT.
005900*
005910 REPORT-STATUS-CHECK.
005920     DISPLAY "+---+----+---+----+---+----+"
005930     DISPLAY "| REPORT FILE STATUS.       |"
005940     DISPLAY "+---+----+---+----+---+----+"
005950     DISPLAY "| + STATUS CODE : [" FS-REPORT "]."
005960     DISPLAY "+---+----+---+----+---+----+"
005970*     HALT THE RUN.
005980     STOP "REPORT FILE ERROR - RUN TERMINATED.".
005990 END DECLARATIVES.
006000*
006010* OPEN, LOAD THE ENTIRE ACTIVITIES FILE INTO WS-ACT-TABLE, THEN
006020* RUN ALL SIX REPORT SECTIONS AGAINST THE IN-MEMORY TABLE IN
006030* THE FIXED ORDER BELOW, CLOSE, STOP.  NO SORT STEP - EVERY
006040* GROUPING IS A LINEAR SEARCH-OR-INSERT OVER WS-ACT-TABLE.
006050 MAIN-PARAGRAPH.
006060*     INVOKE 100000-BEGIN-OPEN-FILES.
006070     PERFORM 100000-BEGIN-OPEN-FILES
006080        THRU 100000-END-OPEN-FILES
006090*
006100     PERFORM 200000-BEGIN-LOAD-ACTIVITIES
006110        THRU 200000-END-LOAD-ACTIVITIES
006120       UNTIL WS-ACTIVITIES-EOF
006130*
006140* SECTION 1 - '*** DISTINCT DAYS ***'.
006150     PERFORM 300000-BEGIN-DISTINCT-DAYS
006160        THRU 300000-END-DISTINCT-DAYS
006170*
006180* SECTION 2 - '*** OCCURRENCES PER ACTIVITY ***'.
006190     PERFORM 400000-BEGIN-OCCURS-PER-ACTIVITY
006200        THRU 400000-END-OCCURS-PER-ACTIVITY
006210*
006220* SECTION 3 - '*** DAILY OCCURRENCES PER ACTIVITY ***'.
006230     PERFORM 500000-BEGIN-DAILY-OCCURS
006240        THRU 500000-END-DAILY-OCCURS
006250*
006260* SECTION 4 - '*** ACTIVITY DURATIONS ***'.
006270     PERFORM 600000-BEGIN-ACTIVITY-LISTING
006280        THRU 600000-END-ACTIVITY-LISTING
006290*
006300* SECTION 5 - '*** TOTAL DURATION PER ACTIVITY ***'.
006310     PERFORM 700000-BEGIN-TOTAL-DURATION
006320        THRU 700000-END-TOTAL-DURATION
006330*
006340* SECTION 6 - '*** SHORT ACTIVITIES ***'.
006350     PERFORM 800000-BEGIN-SHORT-ACTIVITIES
006360        THRU 800000-END-SHORT-ACTIVITIES
006370*
006380     PERFORM 900000-BEGIN-CLOSE-FILES
006390        THRU 900000-END-CLOSE-FILES
006400*
006410     STOP RUN.
006420*
006430*===============================================================
006440* FILE OPEN / CLOSE
006450*===============================================================
006460* BOTH FILES ARE OPENED TOGETHER SO A BAD ASSIGN ON EITHER SHOWS UP BEFORE ANY DATA IS PROCESSED.
006470 100000-BEGIN-OPEN-FILES.
006480* OPEN THE RUN'S FILES.
006490     OPEN INPUT  ACTIVITIES
006500* OPEN THE RUN'S FILES.
006510     OPEN OUTPUT REPORT.
006520 100000-END-OPEN-FILES.
006530     EXIT.
006540*
006550* CLOSE BOTH FILES AT NORMAL END OF RUN.
006560* MIRROR IMAGE OF 100000 - CLOSE IN THE SAME ORDER THEY WERE OPENED.
006570 900000-BEGIN-CLOSE-FILES.
006580*     CLOSE THE RUN'S FILES.
006590     CLOSE ACTIVITIES
006600*     CLOSE THE RUN'S FILES.
006610     CLOSE REPORT.
006620 900000-END-CLOSE-FILES.
006630     EXIT.
006640*
006650*===============================================================
006660* LOAD - READS THE ACTIVITIES FILE AND BUILDS WS-ACT-TABLE.
006670*===============================================================
006680* ONE READ PER CALL - MAIN-PARAGRAPH RE-PERFORMS THIS UNTIL END OF FILE.
006690 200000-BEGIN-LOAD-ACTIVITIES.
006700* PULL THE NEXT INPUT RECORD.
006710     READ ACTIVITIES RECORD
006720       AT END
006730* RAISE THE WS-ACTIVITIES-EOF CONDITION.
006740          SET WS-ACTIVITIES-EOF   TO TRUE
006750*
006760       NOT AT END
006770*          INVOKE 210000-BEGIN-PARSE-ACTIVITY.
006780          PERFORM 210000-BEGIN-PARSE-ACTIVITY
006790             THRU 210000-END-PARSE-ACTIVITY
006800     END-READ.
006810 200000-END-LOAD-ACTIVITIES.
006820     EXIT.
006830*
006840* BREAK APART ONE ACT-REC INTO WS-ACT-TABLE (IDX-ACT) - NAME,
006850* TEXT DATE/TIME FOR RE-PRINTING, THE TWO SERIAL NUMBERS, THE
006860* DURATION, AND THE START DAY-OF-YEAR.
006870* WS-ACT-CAP-CNT IS BUMPED FIRST SO ALL THE WT- MOVES BELOW TARGET THE NEW SLOT.
006880 210000-BEGIN-PARSE-ACTIVITY.
006890* BUMP WS-ACT-CAP-CNT.
006900     ADD  WS-CTE-01              TO WS-ACT-CAP-CNT
006910*
006920     MOVE ACT-NAME               TO WT-NAME       (WS-ACT-CAP-CNT)
006930* COPY ACT-START-DATE INTO WT-START-DATE (WS-ACT-CAP-CNT).
006940     MOVE ACT-START-DATE         TO WT-START-DATE (WS-ACT-CAP-CNT)
006950* COPY ACT-START-TIME INTO WT-START-TIME (WS-ACT-CAP-CNT).
006960     MOVE ACT-START-TIME         TO WT-START-TIME (WS-ACT-CAP-CNT)
006970* COPY ACT-END-DATE INTO WT-END-DATE   (WS-ACT-CAP-CNT).
006980     MOVE ACT-END-DATE           TO WT-END-DATE   (WS-ACT-CAP-CNT)
006990* COPY ACT-END-TIME INTO WT-END-TIME   (WS-ACT-CAP-CNT).
007000     MOVE ACT-END-TIME           TO WT-END-TIME   (WS-ACT-CAP-CNT)
007010*
007020* START TIMESTAMP - DAY-OF-YEAR, DAYS-SINCE-BASE, SERIAL
007030     MOVE ACT-START-DATE         TO WS-DATE-TEXT
007040* COPY WS-DATE-YEAR INTO WS-DC-YEAR.
007050     MOVE WS-DATE-YEAR           TO WS-DC-YEAR
007060* COPY WS-DATE-MONTH INTO WS-DC-MONTH.
007070     MOVE WS-DATE-MONTH          TO WS-DC-MONTH
007080* COPY WS-DATE-DAY INTO WS-DC-DAY.
007090     MOVE WS-DATE-DAY            TO WS-DC-DAY
007100*     INVOKE 240000-BEGIN-COMPUTE-DAYOFYEAR.
007110     PERFORM 240000-BEGIN-COMPUTE-DAYOFYEAR
007120        THRU 240000-END-COMPUTE-DAYOFYEAR
007130* COPY WS-DC-DAYOFYEAR INTO WT-START-DAYOFYEAR (WS-ACT-CAP-CNT).
007140     MOVE WS-DC-DAYOFYEAR        TO WT-START-DAYOFYEAR (WS-ACT-CAP-CNT)
007150*     INVOKE 220000-BEGIN-COMPUTE-DAYS-SINCE-BASE.
007160     PERFORM 220000-BEGIN-COMPUTE-DAYS-SINCE-BASE
007170        THRU 220000-END-COMPUTE-DAYS-SINCE-BASE
007180* COPY ACT-START-TIME INTO WS-TIME-TEXT.
007190     MOVE ACT-START-TIME         TO WS-TIME-TEXT
007200*     INVOKE 217000-BEGIN-COMPUTE-SERIAL.
007210     PERFORM 217000-BEGIN-COMPUTE-SERIAL
007220        THRU 217000-END-COMPUTE-SERIAL
007230* COPY WS-SC-RESULT INTO WT-START-SERIAL (WS-ACT-CAP-CNT).
007240     MOVE WS-SC-RESULT           TO WT-START-SERIAL (WS-ACT-CAP-CNT)
007250*
007260* END TIMESTAMP - DAYS-SINCE-BASE, SERIAL
007270     MOVE ACT-END-DATE           TO WS-DATE-TEXT
007280* COPY WS-DATE-YEAR INTO WS-DC-YEAR.
007290     MOVE WS-DATE-YEAR           TO WS-DC-YEAR
007300* COPY WS-DATE-MONTH INTO WS-DC-MONTH.
007310     MOVE WS-DATE-MONTH          TO WS-DC-MONTH
007320* COPY WS-DATE-DAY INTO WS-DC-DAY.
007330     MOVE WS-DATE-DAY            TO WS-DC-DAY
007340*     INVOKE 240000-BEGIN-COMPUTE-DAYOFYEAR.
007350     PERFORM 240000-BEGIN-COMPUTE-DAYOFYEAR
007360        THRU 240000-END-COMPUTE-DAYOFYEAR
007370*     INVOKE 220000-BEGIN-COMPUTE-DAYS-SINCE-BASE.
007380     PERFORM 220000-BEGIN-COMPUTE-DAYS-SINCE-BASE
007390        THRU 220000-END-COMPUTE-DAYS-SINCE-BASE
007400* COPY ACT-END-TIME INTO WS-TIME-TEXT.
007410     MOVE ACT-END-TIME           TO WS-TIME-TEXT
007420*     INVOKE 217000-BEGIN-COMPUTE-SERIAL.
007430     PERFORM 217000-BEGIN-COMPUTE-SERIAL
007440        THRU 217000-END-COMPUTE-SERIAL
007450* COPY WS-SC-RESULT INTO WT-END-SERIAL (WS-ACT-CAP-CNT).
007460     MOVE WS-SC-RESULT           TO WT-END-SERIAL (WS-ACT-CAP-CNT)
007470*
007480* DURATION = ABSOLUTE VALUE OF (END SERIAL - START SERIAL).
007490* SERIALIZED ON DAYS-SINCE-BASE-YEAR BEFORE THE SUBTRACT SO AN
007500* OVERNIGHT ACTIVITY DOES NOT GO NEGATIVE (SEE PR-930091).
007510     IF WT-END-SERIAL (WS-ACT-CAP-CNT) IS LESS THAN
007520        WT-START-SERIAL (WS-ACT-CAP-CNT)
007530* REDUCE THE RUNNING TOTAL.
007540         SUBTRACT WT-END-SERIAL   (WS-ACT-CAP-CNT)
007550             FROM WT-START-SERIAL (WS-ACT-CAP-CNT)
007560           GIVING WT-DURATION-SECS (WS-ACT-CAP-CNT)
007570* NO MATCH YET - KEEP SCANNING.
007580     ELSE
007590* REDUCE THE RUNNING TOTAL.
007600         SUBTRACT WT-START-SERIAL (WS-ACT-CAP-CNT)
007610             FROM WT-END-SERIAL   (WS-ACT-CAP-CNT)
007620           GIVING WT-DURATION-SECS (WS-ACT-CAP-CNT)
007630     END-IF.
007640 210000-END-PARSE-ACTIVITY.
007650     EXIT.
007660*
007670*---------------------------------------------------------------
007680* SERIAL = (DAYS-SINCE-BASE-YEAR * SECS-PER-DAY) + SECONDS-OF-
007690* DAY.  USES WS-DC-DAYS-SINCE-BASE (SET BY 220000) AND
007700* WS-TIME-TEXT (SET BY THE CALLER).
007710*---------------------------------------------------------------
007720* CALLED TWICE PER ACTIVITY - ONCE FOR THE START STAMP, ONCE FOR THE END STAMP.
007730 217000-BEGIN-COMPUTE-SERIAL.
007740* COMPUTE WS-SC-RESULT.
007750     COMPUTE WS-SC-RESULT =
007760             (WS-DC-DAYS-SINCE-BASE * WS-SECS-PER-DAY)
007770           + (WS-TIME-HH * WS-SECS-PER-HOUR)
007780           + (WS-TIME-MM * WS-SECS-PER-MIN)
007790           +  WS-TIME-SS.
007800 217000-END-COMPUTE-SERIAL.
007810     EXIT.
007820*
007830*---------------------------------------------------------------
007840* DAYS-SINCE-BASE-YEAR - WALKS EVERY WHOLE YEAR FROM WS-BASE-
007850* YEAR UP TO (NOT INCLUDING) WS-DC-YEAR, ACCUMULATING 365 OR
007860* 366 DAYS PER YEAR, THEN ADDS (DAY-OF-YEAR - 1).  IDIOM CARRIED
007870* OVER FROM THE ELAPSED-DAYS UTILITY.
007880*---------------------------------------------------------------
007890* RUN ONCE FOR THE START DATE AND ONCE FOR THE END DATE OF EVERY ACTIVITY.
007900 220000-BEGIN-COMPUTE-DAYS-SINCE-BASE.
007910* COPY ZEROES INTO WS-DSB-DAYS-ACCUM.
007920     MOVE ZEROES                 TO WS-DSB-DAYS-ACCUM
007930*
007940     PERFORM 225000-BEGIN-ACCUM-YEAR
007950        THRU 225000-END-ACCUM-YEAR
007960     VARYING WS-DSB-YEAR-INC
007970        FROM WS-BASE-YEAR         BY WS-CTE-01
007980       UNTIL WS-DSB-YEAR-INC NOT LESS THAN WS-DC-YEAR
007990*
008000     COMPUTE WS-DC-DAYS-SINCE-BASE =
008010             WS-DSB-DAYS-ACCUM + WS-DC-DAYOFYEAR - WS-CTE-01.
008020 220000-END-COMPUTE-DAYS-SINCE-BASE.
008030     EXIT.
008040*
008050* ONE PASS OF THE WHOLE-YEAR WALK PERFORMED BY 220000 - ADDS
008060* 365 OR 366 DAYS FOR WS-DSB-YEAR-INC, THEN ADVANCES IT.
008070* PERFORMED ONCE PER CALENDAR YEAR BETWEEN THE BASE YEAR AND THE TARGET YEAR.
008080 225000-BEGIN-ACCUM-YEAR.
008090* COPY WS-DSB-YEAR-INC INTO WS-LY-YEAR.
008100     MOVE WS-DSB-YEAR-INC         TO WS-LY-YEAR
008110*     INVOKE 230000-BEGIN-CHECK-LEAP-YEAR.
008120     PERFORM 230000-BEGIN-CHECK-LEAP-YEAR
008130        THRU 230000-END-CHECK-LEAP-YEAR
008140* TEST THE CONTROL CONDITION FOR THIS STEP.
008150     IF WS-LY-IS-LEAP
008160* BUMP WS-DSB-DAYS-ACCUM.
008170         ADD 366                  TO WS-DSB-DAYS-ACCUM
008180* NO MATCH YET - KEEP SCANNING.
008190     ELSE
008200* BUMP WS-DSB-DAYS-ACCUM.
008210         ADD 365                  TO WS-DSB-DAYS-ACCUM
008220     END-IF.
008230 225000-END-ACCUM-YEAR.
008240     EXIT.
008250*
008260*---------------------------------------------------------------
008270* LEAP YEAR TEST - DIVISIBLE BY 4 AND (NOT DIVISIBLE BY 100 OR
008280* DIVISIBLE BY 400).  IDIOM CARRIED OVER FROM THE CALENDAR
008290* UTILITY'S CHECK-LEAP-YEAR PARAGRAPH.  CENTURY EXCEPTION
008300* CONFIRMED CORRECT FOR YEAR 2000 UNDER Y2K-000318A.
008310*---------------------------------------------------------------
008320* CALLED FROM BOTH THE YEAR-WALK AND THE DAY-OF-YEAR ROUTINES.
008330 230000-BEGIN-CHECK-LEAP-YEAR.
008340* COPY 'N' INTO WS-LY-IS-LEAP-SW.
008350     MOVE 'N'                     TO WS-LY-IS-LEAP-SW
008360* DERIVE A WHOLE-UNIT COUNT AND ITS REMAINDER.
008370     DIVIDE WS-LY-YEAR BY 4   GIVING WS-LY-QUOT
008380                            REMAINDER WS-LY-RES-04
008390* DERIVE A WHOLE-UNIT COUNT AND ITS REMAINDER.
008400     DIVIDE WS-LY-YEAR BY 100 GIVING WS-LY-QUOT
008410                            REMAINDER WS-LY-RES-100
008420* DERIVE A WHOLE-UNIT COUNT AND ITS REMAINDER.
008430     DIVIDE WS-LY-YEAR BY 400 GIVING WS-LY-QUOT
008440                            REMAINDER WS-LY-RES-400
008450*
008460* BRANCH DEPENDING ON WHETHER A MATCH WAS FOUND.
008470     IF WS-LY-RES-04 EQUAL ZEROES
008480* TEST THE CONTROL CONDITION FOR THIS STEP.
008490         IF WS-LY-RES-100 NOT EQUAL ZEROES
008500*             RAISE THE WS-LY-IS-LEAP CONDITION.
008510             SET WS-LY-IS-LEAP    TO TRUE
008520* NO MATCH YET - KEEP SCANNING.
008530         ELSE
008540*             TEST THE CONDITION BEFORE ACTING.
008550             IF WS-LY-RES-400 EQUAL ZEROES
008560*                 RAISE THE WS-LY-IS-LEAP CONDITION.
008570                 SET WS-LY-IS-LEAP TO TRUE
008580             END-IF
008590         END-IF
008600     END-IF.
008610 230000-END-CHECK-LEAP-YEAR.
008620     EXIT.
008630*
008640*---------------------------------------------------------------
008650* DAY-OF-YEAR - SUMS THE LENGTH OF EVERY MONTH BEFORE THE
008660* CALENDAR MONTH, ADDS THE DAY-OF-MONTH, THEN ADDS ONE MORE DAY
008670* IF THE YEAR IS A LEAP YEAR AND THE MONTH IS PAST FEBRUARY.
008680* IDIOM CARRIED OVER FROM THE CALENDAR UTILITY'S OBTAIN-JULIAN-
008690* YEAR PARAGRAPH.
008700*---------------------------------------------------------------
008710* 1-BASED RESULT - JANUARY 1ST IS DAY 1, NOT DAY 0.
008720 240000-BEGIN-COMPUTE-DAYOFYEAR.
008730* COPY ZEROES INTO WS-DOY-ACCUM.
008740     MOVE ZEROES                  TO WS-DOY-ACCUM
008750* COPY WS-DC-YEAR INTO WS-LY-YEAR.
008760     MOVE WS-DC-YEAR               TO WS-LY-YEAR
008770*     INVOKE 230000-BEGIN-CHECK-LEAP-YEAR.
008780     PERFORM 230000-BEGIN-CHECK-LEAP-YEAR
008790        THRU 230000-END-CHECK-LEAP-YEAR
008800*
008810     PERFORM 245000-BEGIN-ACCUM-MONTH
008820        THRU 245000-END-ACCUM-MONTH
008830     VARYING IDX-MONTH
008840        FROM 1                    BY 1
008850       UNTIL IDX-MONTH NOT LESS THAN WS-DC-MONTH
008860*
008870     COMPUTE WS-DC-DAYOFYEAR = WS-DOY-ACCUM + WS-DC-DAY
008880*
008890* BRANCH DEPENDING ON WHETHER A MATCH WAS FOUND.
008900     IF WS-LY-IS-LEAP AND WS-DC-MONTH IS GREATER THAN 2
008910* BUMP WS-DC-DAYOFYEAR.
008920         ADD 1                     TO WS-DC-DAYOFYEAR
008930     END-IF.
008940 240000-END-COMPUTE-DAYOFYEAR.
008950     EXIT.
008960*
008970* ONE PASS OF THE MONTH-LENGTH WALK PERFORMED BY 240000 - ADDS
008980* ONE COMPLETE MONTH'S LENGTH TO WS-DOY-ACCUM.
008990* PERFORMED ONCE PER WHOLE MONTH BEFORE THE ACTIVITY'S OWN MONTH.
009000 245000-BEGIN-ACCUM-MONTH.
009010* BUMP WS-DOY-ACCUM.
009020     ADD WS-MONTH-DAYS (IDX-MONTH) TO WS-DOY-ACCUM.
009030 245000-END-ACCUM-MONTH.
009040     EXIT.
009050*
009060*===============================================================
009070* SECTION 1 - DISTINCT DAYS
009080*===============================================================
009090* FIRST OF THE SIX REPORT SECTIONS - SIMPLEST OF THE GROUPING TABLES.
009100 300000-BEGIN-DISTINCT-DAYS.
009110*     INVOKE 310000-BEGIN-SCAN-ACT-DATES.
009120     PERFORM 310000-BEGIN-SCAN-ACT-DATES
009130        THRU 310000-END-SCAN-ACT-DATES
009140     VARYING IDX-ACT
009150        FROM WS-CTE-01            BY WS-CTE-01
009160       UNTIL IDX-ACT IS GREATER THAN WS-ACT-CAP-CNT
009170*
009180* PRINT SECTION 1'S HEADER, THEN A BLANK SEPARATOR LINE.
009190     MOVE WS-SECTION-TITLE (1)    TO WS-OUT-LINE
009200*     INVOKE 960000-BEGIN-WRITE-LINE.
009210     PERFORM 960000-BEGIN-WRITE-LINE
009220        THRU 960000-END-WRITE-LINE
009230*     INVOKE 965000-BEGIN-WRITE-BLANK.
009240     PERFORM 965000-BEGIN-WRITE-BLANK
009250        THRU 965000-END-WRITE-BLANK
009260*
009270* EDIT THE FINAL DISTINCT-DAY COUNT FOR PRINTING.
009280     MOVE WS-DAY-CAP-CNT          TO WS-EDIT-SOURCE
009290*     INVOKE 970000-BEGIN-EDIT-NUMBER.
009300     PERFORM 970000-BEGIN-EDIT-NUMBER
009310        THRU 970000-END-EDIT-NUMBER
009320*
009330     MOVE SPACES                  TO WS-OUT-LINE
009340* BUILD THE OUTPUT LINE FOR THIS DETAIL ROW.
009350     STRING 'There are '          DELIMITED BY SIZE
009360            WS-EDIT-TRIMMED (1:WS-EDIT-LEN)
009370                                  DELIMITED BY SIZE
009380            ' distinct days in the data.'
009390                                  DELIMITED BY SIZE
009400       INTO WS-OUT-LINE
009410*     INVOKE 960000-BEGIN-WRITE-LINE.
009420     PERFORM 960000-BEGIN-WRITE-LINE
009430        THRU 960000-END-WRITE-LINE.
009440 300000-END-DISTINCT-DAYS.
009450     EXIT.
009460*
009470* FOR ONE ACTIVITY TABLE ENTRY, OFFER BOTH ITS START DATE AND
009480* ITS END DATE TO 315000-BEGIN-INSERT-DAY.
009490* PERFORMED ONCE PER ACTIVITY TABLE ENTRY BY 300000'S VARYING.
009500 310000-BEGIN-SCAN-ACT-DATES.
009510* COPY WT-START-DATE (IDX-ACT) INTO WS-CANDIDATE-DATE.
009520     MOVE WT-START-DATE (IDX-ACT) TO WS-CANDIDATE-DATE
009530*     INVOKE 315000-BEGIN-INSERT-DAY.
009540     PERFORM 315000-BEGIN-INSERT-DAY
009550        THRU 315000-END-INSERT-DAY
009560*
009570     MOVE WT-END-DATE   (IDX-ACT) TO WS-CANDIDATE-DATE
009580*     INVOKE 315000-BEGIN-INSERT-DAY.
009590     PERFORM 315000-BEGIN-INSERT-DAY
009600        THRU 315000-END-INSERT-DAY.
009610 310000-END-SCAN-ACT-DATES.
009620     EXIT.
009630*
009640*---------------------------------------------------------------
009650* LINEAR SEARCH-OR-INSERT.  IDIOM CARRIED OVER FROM THE
009660* EMPLOYEE-CATEGORY TABLE BUILD - SET THE INDEX TO ITS LIMIT
009670* ONCE A MATCH OR AN INSERTION POINT IS FOUND TO SHORT-CIRCUIT
009680* THE BOUNDED PERFORM VARYING.
009690*---------------------------------------------------------------
009700* WRAPS THE BOUNDED PERFORM VARYING AROUND THE ACTUAL COMPARE IN 316000.
009710 315000-BEGIN-INSERT-DAY.
009720*     INVOKE 316000-BEGIN-FIND-DAY.
009730     PERFORM 316000-BEGIN-FIND-DAY
009740        THRU 316000-END-FIND-DAY
009750     VARYING IDX-DAY
009760        FROM WS-CTE-01            BY WS-CTE-01
009770       UNTIL IDX-DAY IS GREATER THAN WS-DAY-CAP-CNT
009780          OR IDX-DAY IS GREATER THAN WS-DAY-MAX-LIM.
009790 315000-END-INSERT-DAY.
009800     EXIT.
009810*
009820* LINEAR SEARCH OF WS-DAY-TABLE FOR WS-CANDIDATE-DATE - SETS
009830* IDX-DAY TO WS-DAY-CAP-CNT + 1 (NOT FOUND) WHEN THE SCAN FALLS
009840* THROUGH WITHOUT A MATCH.
009850* ONE PASS OF THE SCAN - CALLED REPEATEDLY BY 315000 UNTIL A HIT OR THE END.
009860 316000-BEGIN-FIND-DAY.
009870* TEST THE CONTROL CONDITION FOR THIS STEP.
009880     IF IDX-DAY IS GREATER THAN WS-DAY-CAP-CNT
009890* BUMP WS-DAY-CAP-CNT.
009900         ADD WS-CTE-01             TO WS-DAY-CAP-CNT
009910* COPY WS-CANDIDATE-DATE INTO WD-DATE (IDX-DAY).
009920         MOVE WS-CANDIDATE-DATE    TO WD-DATE (IDX-DAY)
009930*         PARK THE INDEX PAST ITS TABLE LIMIT TO END THE SCAN.
009940         SET IDX-DAY               TO WS-DAY-MAX-LIM
009950* NO MATCH YET - KEEP SCANNING.
009960     ELSE
009970* BRANCH DEPENDING ON WHETHER A MATCH WAS FOUND.
009980         IF WD-DATE (IDX-DAY) EQUAL WS-CANDIDATE-DATE
009990*             PARK THE INDEX PAST ITS TABLE LIMIT TO END THE SCAN.
010000             SET IDX-DAY           TO WS-DAY-MAX-LIM
010010         END-IF
010020     END-IF.
010030 316000-END-FIND-DAY.
010040     EXIT.
010050*
010060*===============================================================
010070* SECTION 2 - OCCURRENCES PER ACTIVITY
010080*===============================================================
010090* SECOND REPORT SECTION - GROUPS BY ACTIVITY NAME ALONE, NO DATE INVOLVED.
010100 400000-BEGIN-OCCURS-PER-ACTIVITY.
010110* PRINT SECTION 2'S HEADER, THEN A BLANK SEPARATOR LINE.
010120     MOVE WS-SECTION-TITLE (2)    TO WS-OUT-LINE
010130*     INVOKE 960000-BEGIN-WRITE-LINE.
010140     PERFORM 960000-BEGIN-WRITE-LINE
010150        THRU 960000-END-WRITE-LINE
010160*     INVOKE 965000-BEGIN-WRITE-BLANK.
010170     PERFORM 965000-BEGIN-WRITE-BLANK
010180        THRU 965000-END-WRITE-BLANK
010190*
010200     PERFORM 410000-BEGIN-BUILD-NAME-CNT
010210        THRU 410000-END-BUILD-NAME-CNT
010220     VARYING IDX-ACT
010230        FROM WS-CTE-01            BY WS-CTE-01
010240       UNTIL IDX-ACT IS GREATER THAN WS-ACT-CAP-CNT
010250*
010260     PERFORM 420000-BEGIN-SHOW-NAME-CNT
010270        THRU 420000-END-SHOW-NAME-CNT
010280     VARYING IDX-NAMECNT
010290        FROM WS-CTE-01            BY WS-CTE-01
010300       UNTIL IDX-NAMECNT IS GREATER THAN WS-NAMECNT-CAP-CNT.
010310 400000-END-OCCURS-PER-ACTIVITY.
010320     EXIT.
010330*
010340* FOR ONE ACTIVITY TABLE ENTRY, FIND OR ADD ITS NAME IN
010350* WS-NAME-CNT-TABLE AND BUMP THE OCCURRENCE COUNT.
010360* PERFORMED ONCE PER ACTIVITY TABLE ENTRY BY 400000'S FIRST VARYING.
010370 410000-BEGIN-BUILD-NAME-CNT.
010380*     INVOKE 411000-BEGIN-FIND-NAME-CNT.
010390     PERFORM 411000-BEGIN-FIND-NAME-CNT
010400        THRU 411000-END-FIND-NAME-CNT
010410     VARYING IDX-NAMECNT
010420        FROM WS-CTE-01            BY WS-CTE-01
010430       UNTIL IDX-NAMECNT IS GREATER THAN WS-NAMECNT-CAP-CNT
010440          OR IDX-NAMECNT IS GREATER THAN WS-NAMECNT-MAX-LIM.
010450 410000-END-BUILD-NAME-CNT.
010460     EXIT.
010470*
010480* LINEAR SEARCH OF WS-NAME-CNT-TABLE FOR WT-NAME (IDX-ACT) -
010490* APPENDS A NEW ENTRY WHEN THE NAME HAS NOT BEEN SEEN BEFORE.
010500* ONE PASS OF THE SCAN OF WS-NAME-CNT-TABLE.
010510 411000-BEGIN-FIND-NAME-CNT.
010520* TEST THE CONTROL CONDITION FOR THIS STEP.
010530     IF IDX-NAMECNT IS GREATER THAN WS-NAMECNT-CAP-CNT
010540* BUMP WS-NAMECNT-CAP-CNT.
010550         ADD WS-CTE-01             TO WS-NAMECNT-CAP-CNT
010560* COPY WT-NAME  (IDX-ACT) INTO WNC-NAME  (IDX-NAMECNT).
010570         MOVE WT-NAME  (IDX-ACT)   TO WNC-NAME  (IDX-NAMECNT)
010580* COPY WS-CTE-01 INTO WNC-COUNT (IDX-NAMECNT).
010590         MOVE WS-CTE-01            TO WNC-COUNT (IDX-NAMECNT)
010600*         PARK THE INDEX PAST ITS TABLE LIMIT TO END THE SCAN.
010610         SET IDX-NAMECNT           TO WS-NAMECNT-MAX-LIM
010620* NO MATCH YET - KEEP SCANNING.
010630     ELSE
010640* BRANCH DEPENDING ON WHETHER A MATCH WAS FOUND.
010650         IF WNC-NAME (IDX-NAMECNT) EQUAL WT-NAME (IDX-ACT)
010660*             BUMP WNC-COUNT (IDX-NAMECNT).
010670             ADD WS-CTE-01         TO WNC-COUNT (IDX-NAMECNT)
010680*             PARK THE INDEX PAST ITS TABLE LIMIT TO END THE SCAN.
010690             SET IDX-NAMECNT       TO WS-NAMECNT-MAX-LIM
010700         END-IF
010710     END-IF.
010720 411000-END-FIND-NAME-CNT.
010730     EXIT.
010740*
010750* PRINT ONE DETAIL LINE OF SECTION 2, '<NAME> APPEARS <N> TIMES.'
010760* PERFORMED ONCE PER DISTINCT NAME BY 400000'S SECOND VARYING.
010770 420000-BEGIN-SHOW-NAME-CNT.
010780* EDIT THIS NAME'S OCCURRENCE COUNT FOR PRINTING.
010790     MOVE WNC-COUNT (IDX-NAMECNT) TO WS-EDIT-SOURCE
010800*     INVOKE 970000-BEGIN-EDIT-NUMBER.
010810     PERFORM 970000-BEGIN-EDIT-NUMBER
010820        THRU 970000-END-EDIT-NUMBER
010830*
010840     MOVE SPACES                  TO WS-OUT-LINE
010850* ASSEMBLE THE PRINT LINE FROM ITS PIECES.
010860     STRING WNC-NAME (IDX-NAMECNT) DELIMITED BY SPACE
010870            ' appears '            DELIMITED BY SIZE
010880            WS-EDIT-TRIMMED (1:WS-EDIT-LEN)
010890                                  DELIMITED BY SIZE
010900            ' times.'              DELIMITED BY SIZE
010910       INTO WS-OUT-LINE
010920*     INVOKE 960000-BEGIN-WRITE-LINE.
010930     PERFORM 960000-BEGIN-WRITE-LINE
010940        THRU 960000-END-WRITE-LINE.
010950 420000-END-SHOW-NAME-CNT.
010960     EXIT.
010970*
010980*===============================================================
010990* SECTION 3 - DAILY OCCURRENCES PER ACTIVITY
011000*===============================================================
011010* THIRD REPORT SECTION - THE ONLY ONE WITH A TWO-LEVEL CONTROL BREAK.
011020 500000-BEGIN-DAILY-OCCURS.
011030* PRINT SECTION 3'S HEADER, THEN A BLANK SEPARATOR LINE.
011040     MOVE WS-SECTION-TITLE (3)    TO WS-OUT-LINE
011050*     INVOKE 960000-BEGIN-WRITE-LINE.
011060     PERFORM 960000-BEGIN-WRITE-LINE
011070        THRU 960000-END-WRITE-LINE
011080*     INVOKE 965000-BEGIN-WRITE-BLANK.
011090     PERFORM 965000-BEGIN-WRITE-BLANK
011100        THRU 965000-END-WRITE-BLANK
011110*
011120     PERFORM 510000-BEGIN-BUILD-DAY-GROUPS
011130        THRU 510000-END-BUILD-DAY-GROUPS
011140     VARYING IDX-ACT
011150        FROM WS-CTE-01            BY WS-CTE-01
011160       UNTIL IDX-ACT IS GREATER THAN WS-ACT-CAP-CNT
011170*
011180     PERFORM 540000-BEGIN-SHOW-DAY
011190        THRU 540000-END-SHOW-DAY
011200     VARYING IDX-DOY
011210        FROM WS-CTE-01            BY WS-CTE-01
011220       UNTIL IDX-DOY IS GREATER THAN WS-DOY-CAP-CNT.
011230 500000-END-DAILY-OCCURS.
011240     EXIT.
011250*
011260* FOR ONE ACTIVITY TABLE ENTRY, FIND OR ADD ITS START DAY-OF-
011270* YEAR IN WS-DOY-TABLE, THEN FIND OR ADD THE (DAY, NAME) PAIR
011280* IN WS-DAYACT-TABLE.
011290* PERFORMED ONCE PER ACTIVITY TABLE ENTRY BY 500000'S FIRST VARYING.
011300 510000-BEGIN-BUILD-DAY-GROUPS.
011310*     INVOKE 515000-BEGIN-INSERT-DOY.
011320     PERFORM 515000-BEGIN-INSERT-DOY
011330        THRU 515000-END-INSERT-DOY
011340*
011350     PERFORM 520000-BEGIN-INSERT-DAYACT
011360        THRU 520000-END-INSERT-DAYACT.
011370 510000-END-BUILD-DAY-GROUPS.
011380     EXIT.
011390*
011400* FIND OR APPEND WT-START-DAYOFYEAR (IDX-ACT) IN WS-DOY-TABLE -
011410* OUTER KEY OF THE SECTION 3 CONTROL BREAK.
011420* OUTER-KEY INSERT, PARALLELS 315000'S PATTERN FOR THE DAY TABLE.
011430 515000-BEGIN-INSERT-DOY.
011440*     INVOKE 516000-BEGIN-FIND-DOY.
011450     PERFORM 516000-BEGIN-FIND-DOY
011460        THRU 516000-END-FIND-DOY
011470     VARYING IDX-DOY
011480        FROM WS-CTE-01            BY WS-CTE-01
011490       UNTIL IDX-DOY IS GREATER THAN WS-DOY-CAP-CNT
011500          OR IDX-DOY IS GREATER THAN WS-DOY-MAX-LIM.
011510 515000-END-INSERT-DOY.
011520     EXIT.
011530*
011540* LINEAR SEARCH OF WS-DOY-TABLE FOR WT-START-DAYOFYEAR (IDX-ACT).
011550* ONE PASS OF THE SCAN OF WS-DOY-TABLE.
011560 516000-BEGIN-FIND-DOY.
011570* TEST THE CONTROL CONDITION FOR THIS STEP.
011580     IF IDX-DOY IS GREATER THAN WS-DOY-CAP-CNT
011590* BUMP WS-DOY-CAP-CNT.
011600         ADD WS-CTE-01             TO WS-DOY-CAP-CNT
011610*         COPY THE FIELD FORWARD.
011620         MOVE WT-START-DAYOFYEAR (IDX-ACT)
011630                                   TO WY-DAYOFYEAR (IDX-DOY)
011640*         PARK THE INDEX PAST ITS TABLE LIMIT TO END THE SCAN.
011650         SET IDX-DOY               TO WS-DOY-MAX-LIM
011660* NO MATCH YET - KEEP SCANNING.
011670     ELSE
011680* BRANCH DEPENDING ON WHETHER A MATCH WAS FOUND.
011690         IF WY-DAYOFYEAR (IDX-DOY) EQUAL
011700            WT-START-DAYOFYEAR (IDX-ACT)
011710*             PARK THE INDEX PAST ITS TABLE LIMIT TO END THE SCAN.
011720             SET IDX-DOY           TO WS-DOY-MAX-LIM
011730         END-IF
011740     END-IF.
011750 516000-END-FIND-DOY.
011760     EXIT.
011770*
011780* FIND OR APPEND THE (DAY-OF-YEAR, NAME) PAIR IN WS-DAYACT-
011790* TABLE AND BUMP ITS COUNT - INNER KEY OF THE SECTION 3
011800* CONTROL BREAK.
011810* INNER-KEY INSERT - RUNS AFTER 515000 HAS SETTLED THE OUTER KEY.
011820 520000-BEGIN-INSERT-DAYACT.
011830*     INVOKE 521000-BEGIN-FIND-DAYACT.
011840     PERFORM 521000-BEGIN-FIND-DAYACT
011850        THRU 521000-END-FIND-DAYACT
011860     VARYING IDX-DAYACT
011870        FROM WS-CTE-01            BY WS-CTE-01
011880       UNTIL IDX-DAYACT IS GREATER THAN WS-DAYACT-CAP-CNT
011890          OR IDX-DAYACT IS GREATER THAN WS-DAYACT-MAX-LIM.
011900 520000-END-INSERT-DAYACT.
011910     EXIT.
011920*
011930* LINEAR SEARCH OF WS-DAYACT-TABLE FOR THE (DAY, NAME) PAIR
011940* CURRENTLY UNDER TEST.
011950* ONE PASS OF THE SCAN OF WS-DAYACT-TABLE.
011960 521000-BEGIN-FIND-DAYACT.
011970* TEST THE CONTROL CONDITION FOR THIS STEP.
011980     IF IDX-DAYACT IS GREATER THAN WS-DAYACT-CAP-CNT
011990* BUMP WS-DAYACT-CAP-CNT.
012000         ADD WS-CTE-01             TO WS-DAYACT-CAP-CNT
012010*         COPY THE FIELD FORWARD.
012020         MOVE WT-START-DAYOFYEAR (IDX-ACT)
012030                                   TO WDA-DAYOFYEAR (IDX-DAYACT)
012040* COPY WT-NAME (IDX-ACT) INTO WDA-NAME      (IDX-DAYACT).
012050         MOVE WT-NAME (IDX-ACT)    TO WDA-NAME      (IDX-DAYACT)
012060* COPY WS-CTE-01 INTO WDA-COUNT     (IDX-DAYACT).
012070         MOVE WS-CTE-01            TO WDA-COUNT     (IDX-DAYACT)
012080*         PARK THE INDEX PAST ITS TABLE LIMIT TO END THE SCAN.
012090         SET IDX-DAYACT            TO WS-DAYACT-MAX-LIM
012100* NO MATCH YET - KEEP SCANNING.
012110     ELSE
012120* BRANCH DEPENDING ON WHETHER A MATCH WAS FOUND.
012130         IF WDA-DAYOFYEAR (IDX-DAYACT) EQUAL
012140            WT-START-DAYOFYEAR (IDX-ACT)
012150           AND
012160            WDA-NAME (IDX-DAYACT) EQUAL WT-NAME (IDX-ACT)
012170*             BUMP WDA-COUNT (IDX-DAYACT).
012180             ADD WS-CTE-01         TO WDA-COUNT (IDX-DAYACT)
012190*             PARK THE INDEX PAST ITS TABLE LIMIT TO END THE SCAN.
012200             SET IDX-DAYACT        TO WS-DAYACT-MAX-LIM
012210         END-IF
012220     END-IF.
012230 521000-END-FIND-DAYACT.
012240     EXIT.
012250*
012260* PRINT ONE DAY GROUP OF SECTION 3 - THE 'IN DAY <N> WE HAVE:'
012270* HEADER, A BLANK LINE BEFORE ALL BUT THE FIRST DAY, THEN THE
012280* ACTIVITY LINES FOR THAT DAY VIA 545000.
012290* PERFORMED ONCE PER DISTINCT DAY-OF-YEAR BY 500000'S SECOND VARYING.
012300 540000-BEGIN-SHOW-DAY.
012310* TEST THE CONTROL CONDITION FOR THIS STEP.
012320     IF IDX-DOY IS GREATER THAN WS-CTE-01
012330*         INVOKE 965000-BEGIN-WRITE-BLANK.
012340         PERFORM 965000-BEGIN-WRITE-BLANK
012350            THRU 965000-END-WRITE-BLANK
012360     END-IF
012370*
012380* EDIT THE DAY-OF-YEAR NUMBER FOR THE 'IN DAY N' HEADING.
012390     MOVE WY-DAYOFYEAR (IDX-DOY)  TO WS-EDIT-SOURCE
012400*     INVOKE 970000-BEGIN-EDIT-NUMBER.
012410     PERFORM 970000-BEGIN-EDIT-NUMBER
012420        THRU 970000-END-EDIT-NUMBER
012430*
012440     MOVE SPACES                  TO WS-OUT-LINE
012450* CONCATENATE NAME, NUMBERS, AND FIXED TEXT INTO THE OUTPUT LINE.
012460     STRING 'In day '             DELIMITED BY SIZE
012470            WS-EDIT-TRIMMED (1:WS-EDIT-LEN)
012480                                  DELIMITED BY SIZE
012490            ' we have:'           DELIMITED BY SIZE
012500       INTO WS-OUT-LINE
012510*     INVOKE 960000-BEGIN-WRITE-LINE.
012520     PERFORM 960000-BEGIN-WRITE-LINE
012530        THRU 960000-END-WRITE-LINE
012540*
012550     PERFORM 545000-BEGIN-SHOW-DAY-NAME
012560        THRU 545000-END-SHOW-DAY-NAME
012570     VARYING IDX-DAYACT
012580        FROM WS-CTE-01            BY WS-CTE-01
012590       UNTIL IDX-DAYACT IS GREATER THAN WS-DAYACT-CAP-CNT.
012600 540000-END-SHOW-DAY.
012610     EXIT.
012620*
012630* PRINT ONE ACTIVITY LINE UNDER A SECTION 3 DAY HEADER, BUT
012640* ONLY WHEN WDA-DAYOFYEAR MATCHES THE DAY BEING PRINTED.
012650* PERFORMED ONCE PER WS-DAYACT-TABLE ENTRY BY 540000'S VARYING.
012660 545000-BEGIN-SHOW-DAY-NAME.
012670* BRANCH DEPENDING ON WHETHER A MATCH WAS FOUND.
012680     IF WDA-DAYOFYEAR (IDX-DAYACT) EQUAL WY-DAYOFYEAR (IDX-DOY)
012690* EDIT THIS NAME'S COUNT WITHIN THE CURRENT DAY.
012700         MOVE WDA-COUNT (IDX-DAYACT) TO WS-EDIT-SOURCE
012710*         INVOKE 970000-BEGIN-EDIT-NUMBER.
012720         PERFORM 970000-BEGIN-EDIT-NUMBER
012730            THRU 970000-END-EDIT-NUMBER
012740*
012750         MOVE SPACES              TO WS-OUT-LINE
012760*         BUILD THE OUTPUT TEXT PIECE BY PIECE.
012770         STRING WDA-NAME (IDX-DAYACT) DELIMITED BY SPACE
012780                ' appears '        DELIMITED BY SIZE
012790                WS-EDIT-TRIMMED (1:WS-EDIT-LEN)
012800                                  DELIMITED BY SIZE
012810                ' times.'          DELIMITED BY SIZE
012820           INTO WS-OUT-LINE
012830*         INVOKE 960000-BEGIN-WRITE-LINE.
012840         PERFORM 960000-BEGIN-WRITE-LINE
012850            THRU 960000-END-WRITE-LINE
012860     END-IF.
012870 545000-END-SHOW-DAY-NAME.
012880     EXIT.
012890*
012900*===============================================================
012910* SECTION 4 - ACTIVITY LISTING WITH DURATIONS
012920*===============================================================
012930* FOURTH REPORT SECTION - PRINTS IN INPUT ORDER, NO GROUPING TABLE NEEDED.
012940 600000-BEGIN-ACTIVITY-LISTING.
012950* PRINT SECTION 4'S HEADER, THEN A BLANK SEPARATOR LINE.
012960     MOVE WS-SECTION-TITLE (4)    TO WS-OUT-LINE
012970*     INVOKE 960000-BEGIN-WRITE-LINE.
012980     PERFORM 960000-BEGIN-WRITE-LINE
012990        THRU 960000-END-WRITE-LINE
013000*     INVOKE 965000-BEGIN-WRITE-BLANK.
013010     PERFORM 965000-BEGIN-WRITE-BLANK
013020        THRU 965000-END-WRITE-BLANK
013030*
013040     PERFORM 610000-BEGIN-SHOW-DETAIL
013050        THRU 610000-END-SHOW-DETAIL
013060     VARYING IDX-ACT
013070        FROM WS-CTE-01            BY WS-CTE-01
013080       UNTIL IDX-ACT IS GREATER THAN WS-ACT-CAP-CNT.
013090 600000-END-ACTIVITY-LISTING.
013100     EXIT.
013110*
013120* PRINT ONE DETAIL LINE OF SECTION 4 - NAME, START DATE/TIME,
013130* END DATE/TIME, AND THE FORMATTED DURATION, IN INPUT ORDER.
013140* PERFORMED ONCE PER ACTIVITY TABLE ENTRY, IN LOAD ORDER.
013150 610000-BEGIN-SHOW-DETAIL.
013160* FORMAT THIS ACTIVITY'S RAW SECOND COUNT INTO WORDS.
013170     MOVE WT-DURATION-SECS (IDX-ACT) TO WS-FMT-DURATION-SECS
013180*     INVOKE 950000-BEGIN-FORMAT-DURATION.
013190     PERFORM 950000-BEGIN-FORMAT-DURATION
013200        THRU 950000-END-FORMAT-DURATION
013210*
013220     MOVE SPACES                  TO WS-OUT-LINE
013230* BUILD THE OUTPUT LINE FOR THIS DETAIL ROW.
013240     STRING WT-NAME (IDX-ACT)        DELIMITED BY SPACE
013250            '     '                  DELIMITED BY SIZE
013260            WT-START-DATE (IDX-ACT)  DELIMITED BY SIZE
013270            ' '                      DELIMITED BY SIZE
013280            WT-START-TIME (IDX-ACT)  DELIMITED BY SIZE
013290            '     '                  DELIMITED BY SIZE
013300            WT-END-DATE (IDX-ACT)    DELIMITED BY SIZE
013310            ' '                      DELIMITED BY SIZE
013320            WT-END-TIME (IDX-ACT)    DELIMITED BY SIZE
013330            '        duration: '     DELIMITED BY SIZE
013340*           950000-BEGIN-FORMAT-DURATION LEAVES WS-FMT-PTR ONE
013350*           PAST THE LAST CHARACTER STORED, SO THE TRIMMED TEXT
013360*           RUNS (1:PTR - 1) - DELIMITED BY SPACE WOULD CUT THE
013370*           TEXT AT ITS OWN INTERNAL BLANK (E.G. "3 MINUTES, ").
013380            WS-FMT-TEXT (1:WS-FMT-PTR - WS-CTE-01)
013390                                     DELIMITED BY SIZE
013400       INTO WS-OUT-LINE
013410*     INVOKE 960000-BEGIN-WRITE-LINE.
013420     PERFORM 960000-BEGIN-WRITE-LINE
013430        THRU 960000-END-WRITE-LINE.
013440 610000-END-SHOW-DETAIL.
013450     EXIT.
013460*
013470*===============================================================
013480* SECTION 5 - TOTAL DURATION PER ACTIVITY
013490*===============================================================
013500* FIFTH REPORT SECTION - GROUPS BY NAME, LIKE 400000, BUT SUMS SECONDS.
013510 700000-BEGIN-TOTAL-DURATION.
013520* PRINT SECTION 5'S HEADER, THEN A BLANK SEPARATOR LINE.
013530     MOVE WS-SECTION-TITLE (5)    TO WS-OUT-LINE
013540*     INVOKE 960000-BEGIN-WRITE-LINE.
013550     PERFORM 960000-BEGIN-WRITE-LINE
013560        THRU 960000-END-WRITE-LINE
013570*     INVOKE 965000-BEGIN-WRITE-BLANK.
013580     PERFORM 965000-BEGIN-WRITE-BLANK
013590        THRU 965000-END-WRITE-BLANK
013600*
013610     PERFORM 710000-BEGIN-BUILD-NAME-DUR
013620        THRU 710000-END-BUILD-NAME-DUR
013630     VARYING IDX-ACT
013640        FROM WS-CTE-01            BY WS-CTE-01
013650       UNTIL IDX-ACT IS GREATER THAN WS-ACT-CAP-CNT
013660*
013670     PERFORM 720000-BEGIN-SHOW-NAME-DUR
013680        THRU 720000-END-SHOW-NAME-DUR
013690     VARYING IDX-NAMEDUR
013700        FROM WS-CTE-01            BY WS-CTE-01
013710       UNTIL IDX-NAMEDUR IS GREATER THAN WS-NAMEDUR-CAP-CNT.
013720 700000-END-TOTAL-DURATION.
013730     EXIT.
013740*
013750* ACCUMULATE WS-NAME-DUR-TABLE OVER THE WHOLE ACTIVITY TABLE -
013760* ONE ENTRY PER DISTINCT NAME, TOTAL SECONDS SUMMED ACROSS
013770* EVERY INSTANCE OF THAT NAME.
013780* PERFORMED ONCE PER ACTIVITY TABLE ENTRY BY 700000'S FIRST VARYING.
013790 710000-BEGIN-BUILD-NAME-DUR.
013800*     INVOKE 711000-BEGIN-FIND-NAME-DUR.
013810     PERFORM 711000-BEGIN-FIND-NAME-DUR
013820        THRU 711000-END-FIND-NAME-DUR
013830     VARYING IDX-NAMEDUR
013840        FROM WS-CTE-01            BY WS-CTE-01
013850       UNTIL IDX-NAMEDUR IS GREATER THAN WS-NAMEDUR-CAP-CNT
013860          OR IDX-NAMEDUR IS GREATER THAN WS-NAMEDUR-MAX-LIM.
013870 710000-END-BUILD-NAME-DUR.
013880     EXIT.
013890*
013900* LINEAR SEARCH OF WS-NAME-DUR-TABLE FOR WT-NAME (IDX-ACT) -
013910* APPENDS A NEW ENTRY OR ADDS TO AN EXISTING ONE'S TOTAL.
013920* ONE PASS OF THE SCAN OF WS-NAME-DUR-TABLE.
013930 711000-BEGIN-FIND-NAME-DUR.
013940* TEST THE CONTROL CONDITION FOR THIS STEP.
013950     IF IDX-NAMEDUR IS GREATER THAN WS-NAMEDUR-CAP-CNT
013960* BUMP WS-NAMEDUR-CAP-CNT.
013970         ADD WS-CTE-01             TO WS-NAMEDUR-CAP-CNT
013980* COPY WT-NAME (IDX-ACT) INTO WND-NAME (IDX-NAMEDUR).
013990         MOVE WT-NAME (IDX-ACT)    TO WND-NAME (IDX-NAMEDUR)
014000*         COPY THE FIELD FORWARD.
014010         MOVE WT-DURATION-SECS (IDX-ACT)
014020                                   TO WND-TOTAL-SECS (IDX-NAMEDUR)
014030*         PARK THE INDEX PAST ITS TABLE LIMIT TO END THE SCAN.
014040         SET IDX-NAMEDUR           TO WS-NAMEDUR-MAX-LIM
014050* NO MATCH YET - KEEP SCANNING.
014060     ELSE
014070* BRANCH DEPENDING ON WHETHER A MATCH WAS FOUND.
014080         IF WND-NAME (IDX-NAMEDUR) EQUAL WT-NAME (IDX-ACT)
014090*             BUMP THE RUNNING COUNT.
014100             ADD WT-DURATION-SECS (IDX-ACT)
014110              TO WND-TOTAL-SECS   (IDX-NAMEDUR)
014120*             PARK THE INDEX PAST ITS TABLE LIMIT TO END THE SCAN.
014130             SET IDX-NAMEDUR       TO WS-NAMEDUR-MAX-LIM
014140         END-IF
014150     END-IF.
014160 711000-END-FIND-NAME-DUR.
014170     EXIT.
014180*
014190* PRINT ONE DETAIL LINE OF SECTION 5, '<NAME> TOTAL DURATION:
014200* <FORMATTED DURATION>'.
014210* PERFORMED ONCE PER DISTINCT NAME BY 700000'S SECOND VARYING.
014220 720000-BEGIN-SHOW-NAME-DUR.
014230* FORMAT THIS NAME'S SUMMED SECONDS INTO WORDS.
014240     MOVE WND-TOTAL-SECS (IDX-NAMEDUR) TO WS-FMT-DURATION-SECS
014250*     INVOKE 950000-BEGIN-FORMAT-DURATION.
014260     PERFORM 950000-BEGIN-FORMAT-DURATION
014270        THRU 950000-END-FORMAT-DURATION
014280*
014290     MOVE SPACES                  TO WS-OUT-LINE
014300* ASSEMBLE THE PRINT LINE FROM ITS PIECES.
014310     STRING WND-NAME (IDX-NAMEDUR) DELIMITED BY SPACE
014320            ' total duration: '   DELIMITED BY SIZE
014330*           SAME TRIMMED-LENGTH TECHNIQUE AS 610000 ABOVE - THE
014340*           FORMATTED TEXT CAN CONTAIN AN EMBEDDED SPACE BEFORE
014350*           ITS OWN END, SO DELIMITED BY SPACE IS NOT SAFE HERE.
014360            WS-FMT-TEXT (1:WS-FMT-PTR - WS-CTE-01)
014370                                   DELIMITED BY SIZE
014380       INTO WS-OUT-LINE
014390*     INVOKE 960000-BEGIN-WRITE-LINE.
014400     PERFORM 960000-BEGIN-WRITE-LINE
014410        THRU 960000-END-WRITE-LINE.
014420 720000-END-SHOW-NAME-DUR.
014430     EXIT.
014440*
014450*===============================================================
014460* SECTION 6 - SHORT ACTIVITIES (90 PERCENT UNDER 5 MINUTES)
014470*===============================================================
014480* SIXTH AND LAST REPORT SECTION - THE ONLY ONE WITH A QUALIFYING TEST.
014490 800000-BEGIN-SHORT-ACTIVITIES.
014500*     INVOKE 810000-BEGIN-BUILD-NAME-SHORT.
014510     PERFORM 810000-BEGIN-BUILD-NAME-SHORT
014520        THRU 810000-END-BUILD-NAME-SHORT
014530     VARYING IDX-ACT
014540        FROM WS-CTE-01            BY WS-CTE-01
014550       UNTIL IDX-ACT IS GREATER THAN WS-ACT-CAP-CNT
014560*
014570* SECTION 6 HAS NO STOCK TITLE LINE FROM WS-SECTION-TITLES-R -
014580* ITS HEADING SENTENCE IS BUILT DIRECTLY BELOW INSTEAD.
014590     MOVE WS-SECTION-TITLE (6)    TO WS-OUT-LINE
014600*     INVOKE 960000-BEGIN-WRITE-LINE.
014610     PERFORM 960000-BEGIN-WRITE-LINE
014620        THRU 960000-END-WRITE-LINE
014630*     INVOKE 965000-BEGIN-WRITE-BLANK.
014640     PERFORM 965000-BEGIN-WRITE-BLANK
014650        THRU 965000-END-WRITE-BLANK
014660*
014670     MOVE SPACES                  TO WS-OUT-LINE
014680* CONCATENATE NAME, NUMBERS, AND FIXED TEXT INTO THE OUTPUT LINE.
014690     STRING 'Activities with 90% of instances below 5 minutes:'
014700                                   DELIMITED BY SIZE
014710       INTO WS-OUT-LINE
014720*     INVOKE 960000-BEGIN-WRITE-LINE.
014730     PERFORM 960000-BEGIN-WRITE-LINE
014740        THRU 960000-END-WRITE-LINE
014750*
014760     PERFORM 820000-BEGIN-SHOW-SHORT
014770        THRU 820000-END-SHOW-SHORT
014780     VARYING IDX-NAMESHT
014790        FROM WS-CTE-01            BY WS-CTE-01
014800       UNTIL IDX-NAMESHT IS GREATER THAN WS-NAMESHT-CAP-CNT.
014810 800000-END-SHORT-ACTIVITIES.
014820     EXIT.
014830*
014840* ACCUMULATE WS-NAME-SHORT-TABLE OVER THE WHOLE ACTIVITY TABLE -
014850* PER NAME, HOW MANY INSTANCES TOTAL AND HOW MANY WERE UNDER
014860* WS-SHORT-THRESH-SECS.
014870* PERFORMED ONCE PER ACTIVITY TABLE ENTRY BY 800000'S FIRST VARYING.
014880 810000-BEGIN-BUILD-NAME-SHORT.
014890*     INVOKE 811000-BEGIN-FIND-NAME-SHORT.
014900     PERFORM 811000-BEGIN-FIND-NAME-SHORT
014910        THRU 811000-END-FIND-NAME-SHORT
014920     VARYING IDX-NAMESHT
014930        FROM WS-CTE-01            BY WS-CTE-01
014940       UNTIL IDX-NAMESHT IS GREATER THAN WS-NAMESHT-CAP-CNT
014950          OR IDX-NAMESHT IS GREATER THAN WS-NAMESHT-MAX-LIM.
014960 810000-END-BUILD-NAME-SHORT.
014970     EXIT.
014980*
014990* LINEAR SEARCH OF WS-NAME-SHORT-TABLE FOR WT-NAME (IDX-ACT) -
015000* APPENDS A NEW ENTRY OR BUMPS AN EXISTING ONE'S COUNTS.
015010* ONE PASS OF THE SCAN OF WS-NAME-SHORT-TABLE.
015020 811000-BEGIN-FIND-NAME-SHORT.
015030* TEST THE CONTROL CONDITION FOR THIS STEP.
015040     IF IDX-NAMESHT IS GREATER THAN WS-NAMESHT-CAP-CNT
015050* BUMP WS-NAMESHT-CAP-CNT.
015060         ADD WS-CTE-01             TO WS-NAMESHT-CAP-CNT
015070* COPY WT-NAME (IDX-ACT) INTO WNS-NAME (IDX-NAMESHT).
015080         MOVE WT-NAME (IDX-ACT)    TO WNS-NAME (IDX-NAMESHT)
015090* COPY WS-CTE-01 INTO WNS-TOTAL-CNT (IDX-NAMESHT).
015100         MOVE WS-CTE-01            TO WNS-TOTAL-CNT (IDX-NAMESHT)
015110* BRANCH DEPENDING ON WHETHER A MATCH WAS FOUND.
015120         IF WT-DURATION-SECS (IDX-ACT) IS LESS THAN
015130            WS-SHORT-THRESH-SECS
015140*             COPY WS-CTE-01 INTO WNS-SHORT-CNT (IDX-NAMESHT).
015150             MOVE WS-CTE-01        TO WNS-SHORT-CNT (IDX-NAMESHT)
015160* NO MATCH YET - KEEP SCANNING.
015170         ELSE
015180*             COPY ZEROES INTO WNS-SHORT-CNT (IDX-NAMESHT).
015190             MOVE ZEROES           TO WNS-SHORT-CNT (IDX-NAMESHT)
015200         END-IF
015210*         PARK THE INDEX PAST ITS TABLE LIMIT TO END THE SCAN.
015220         SET IDX-NAMESHT           TO WS-NAMESHT-MAX-LIM
015230* NO MATCH YET - KEEP SCANNING.
015240     ELSE
015250* TEST THE CONTROL CONDITION FOR THIS STEP.
015260         IF WNS-NAME (IDX-NAMESHT) EQUAL WT-NAME (IDX-ACT)
015270*             BUMP WNS-TOTAL-CNT (IDX-NAMESHT).
015280             ADD WS-CTE-01         TO WNS-TOTAL-CNT (IDX-NAMESHT)
015290*             TEST THE CONDITION BEFORE ACTING.
015300             IF WT-DURATION-SECS (IDX-ACT) IS LESS THAN
015310                WS-SHORT-THRESH-SECS
015320*                 BUMP WNS-SHORT-CNT (IDX-NAMESHT).
015330                 ADD WS-CTE-01     TO WNS-SHORT-CNT (IDX-NAMESHT)
015340             END-IF
015350*             PARK THE INDEX PAST ITS TABLE LIMIT TO END THE SCAN.
015360             SET IDX-NAMESHT       TO WS-NAMESHT-MAX-LIM
015370         END-IF
015380     END-IF.
015390 811000-END-FIND-NAME-SHORT.
015400     EXIT.
015410*
015420*---------------------------------------------------------------
015430* QUALIFYING TEST - 10 * SHORT-CNT >= 9 * TOTAL-CNT, INTEGER
015440* ARITHMETIC ONLY, PER PR-030098.  ZERO SHORT INSTANCES NEVER
015450* QUALIFIES.
015460*---------------------------------------------------------------
015470* PERFORMED ONCE PER DISTINCT NAME BY 800000'S SECOND VARYING.
015480 820000-BEGIN-SHOW-SHORT.
015490* BRANCH DEPENDING ON WHETHER A MATCH WAS FOUND.
015500     IF WNS-SHORT-CNT (IDX-NAMESHT) IS GREATER THAN ZEROES
015510* SCALE BOTH SIDES BY 10 AND 9 SO THE 90-PERCENT TEST NEEDS
015520* ONLY INTEGER COMPARE, NO DECIMAL DIVISION.
015530         COMPUTE WS-QUALIFY-LEFT  =
015540                 10 * WNS-SHORT-CNT (IDX-NAMESHT)
015550* COMPUTE WS-QUALIFY-RIGHT.
015560         COMPUTE WS-QUALIFY-RIGHT =
015570                  9 * WNS-TOTAL-CNT (IDX-NAMESHT)
015580* TEST THE CONTROL CONDITION FOR THIS STEP.
015590         IF WS-QUALIFY-LEFT NOT LESS THAN WS-QUALIFY-RIGHT
015600*             COPY SPACES INTO WS-OUT-LINE.
015610             MOVE SPACES           TO WS-OUT-LINE
015620*             BUILD THE OUTPUT TEXT PIECE BY PIECE.
015630             STRING '- '           DELIMITED BY SIZE
015640                    WNS-NAME (IDX-NAMESHT) DELIMITED BY SPACE
015650               INTO WS-OUT-LINE
015660*             INVOKE 960000-BEGIN-WRITE-LINE.
015670             PERFORM 960000-BEGIN-WRITE-LINE
015680                THRU 960000-END-WRITE-LINE
015690         END-IF
015700     END-IF.
015710 820000-END-SHOW-SHORT.
015720     EXIT.
015730*
015740*===============================================================
015750* DURATION FORMAT - SHARED BY SECTIONS 4 AND 5.  NOTE THE
015760* SEGMENT CONDITIONS TEST THE *TOTAL* HOURS/MINUTES (BEFORE THE
015770* MOD), WHILE THE PRINTED VALUE IS THE HOURS/MINUTES *WITHIN*
015780* THE CURRENT DAY - THIS IS THE ORIGINAL DESIGN AND IS NOT TO
015790* BE "FIXED" WITHOUT A REQUEST.
015800*===============================================================
015810* CALLED FROM BOTH 610000 AND 720000 - THE ONLY SHARED WORKER PARAGRAPH.
015820 950000-BEGIN-FORMAT-DURATION.
015830* COPY SPACES INTO WS-FMT-TEXT.
015840     MOVE SPACES                  TO WS-FMT-TEXT
015850* COPY 1 INTO WS-FMT-PTR.
015860     MOVE 1                       TO WS-FMT-PTR
015870*
015880* THREE INDEPENDENT DIVIDES ON THE SAME RAW SECOND COUNT - WHOLE
015890* DAYS, WHOLE HOURS, WHOLE MINUTES.  WS-FMT-JUNK1 CATCHES A
015900* REMAINDER WE DO NOT NEED FROM THE FIRST TWO DIVIDES; THE THIRD
015910* DIVIDE'S REMAINDER IS THE SECONDS FIGURE WE PRINT.
015920     DIVIDE WS-FMT-DURATION-SECS BY WS-SECS-PER-DAY
015930            GIVING WS-FMT-DAYS
015940            REMAINDER WS-FMT-JUNK1
015950* DERIVE A WHOLE-UNIT COUNT AND ITS REMAINDER.
015960     DIVIDE WS-FMT-DURATION-SECS BY WS-SECS-PER-HOUR
015970            GIVING WS-FMT-HOURS-TOTAL
015980            REMAINDER WS-FMT-JUNK1
015990* DERIVE A WHOLE-UNIT COUNT AND ITS REMAINDER.
016000     DIVIDE WS-FMT-DURATION-SECS BY WS-SECS-PER-MIN
016010            GIVING WS-FMT-MIN-TOTAL
016020            REMAINDER WS-FMT-SECS-DISP
016030*
016040* MOD THE TOTAL HOURS BY 24 AND THE TOTAL MINUTES BY 60 TO GET
016050* THE FIGURE THAT ACTUALLY PRINTS - E.G. 26 TOTAL HOURS PRINTS AS
016060* "1 DAYS, 2 HOURS" NOT "1 DAYS, 26 HOURS".  WS-FMT-JUNK2 IS THE
016070* DISCARDED QUOTIENT OF BOTH DIVIDES.
016080     DIVIDE WS-FMT-HOURS-TOTAL BY 24
016090            GIVING WS-FMT-JUNK2
016100            REMAINDER WS-FMT-HOURS-DISP
016110* DERIVE A WHOLE-UNIT COUNT AND ITS REMAINDER.
016120     DIVIDE WS-FMT-MIN-TOTAL BY 60
016130            GIVING WS-FMT-JUNK2
016140            REMAINDER WS-FMT-MIN-DISP
016150*
016160* BRANCH DEPENDING ON WHETHER A MATCH WAS FOUND.
016170     IF WS-FMT-DAYS IS GREATER THAN ZEROES
016180* COPY WS-FMT-DAYS INTO WS-EDIT-SOURCE.
016190         MOVE WS-FMT-DAYS         TO WS-EDIT-SOURCE
016200*         INVOKE 970000-BEGIN-EDIT-NUMBER.
016210         PERFORM 970000-BEGIN-EDIT-NUMBER
016220            THRU 970000-END-EDIT-NUMBER
016230*         BUILD THE OUTPUT TEXT PIECE BY PIECE.
016240         STRING WS-EDIT-TRIMMED (1:WS-EDIT-LEN)
016250                                  DELIMITED BY SIZE
016260                ' days, '          DELIMITED BY SIZE
016270           INTO WS-FMT-TEXT
016280          WITH POINTER WS-FMT-PTR
016290     END-IF
016300*
016310* TEST THE CONTROL CONDITION FOR THIS STEP.
016320     IF WS-FMT-HOURS-TOTAL IS GREATER THAN ZEROES
016330* COPY WS-FMT-HOURS-DISP INTO WS-EDIT-SOURCE.
016340         MOVE WS-FMT-HOURS-DISP   TO WS-EDIT-SOURCE
016350*         INVOKE 970000-BEGIN-EDIT-NUMBER.
016360         PERFORM 970000-BEGIN-EDIT-NUMBER
016370            THRU 970000-END-EDIT-NUMBER
016380*         BUILD THE OUTPUT TEXT PIECE BY PIECE.
016390         STRING WS-EDIT-TRIMMED (1:WS-EDIT-LEN)
016400                                  DELIMITED BY SIZE
016410                ' hours, '         DELIMITED BY SIZE
016420           INTO WS-FMT-TEXT
016430          WITH POINTER WS-FMT-PTR
016440     END-IF
016450*
016460* BRANCH DEPENDING ON WHETHER A MATCH WAS FOUND.
016470     IF WS-FMT-MIN-TOTAL IS GREATER THAN ZEROES
016480* COPY WS-FMT-MIN-DISP INTO WS-EDIT-SOURCE.
016490         MOVE WS-FMT-MIN-DISP     TO WS-EDIT-SOURCE
016500*         INVOKE 970000-BEGIN-EDIT-NUMBER.
016510         PERFORM 970000-BEGIN-EDIT-NUMBER
016520            THRU 970000-END-EDIT-NUMBER
016530*         BUILD THE OUTPUT TEXT PIECE BY PIECE.
016540         STRING WS-EDIT-TRIMMED (1:WS-EDIT-LEN)
016550                                  DELIMITED BY SIZE
016560                ' minutes, '       DELIMITED BY SIZE
016570           INTO WS-FMT-TEXT
016580          WITH POINTER WS-FMT-PTR
016590     END-IF
016600*
016610     MOVE WS-FMT-SECS-DISP        TO WS-EDIT-SOURCE
016620*     INVOKE 970000-BEGIN-EDIT-NUMBER.
016630     PERFORM 970000-BEGIN-EDIT-NUMBER
016640        THRU 970000-END-EDIT-NUMBER
016650* BUILD THE OUTPUT LINE FOR THIS DETAIL ROW.
016660     STRING WS-EDIT-TRIMMED (1:WS-EDIT-LEN)
016670                                  DELIMITED BY SIZE
016680            ' seconds.'            DELIMITED BY SIZE
016690       INTO WS-FMT-TEXT
016700      WITH POINTER WS-FMT-PTR.
016710 950000-END-FORMAT-DURATION.
016720     EXIT.
016730*
016740*===============================================================
016750* REPORT LINE OUTPUT HELPERS
016760*===============================================================
016770* CALLED FROM EVERY SECTION THAT PRINTS A DETAIL OR TITLE LINE.
016780 960000-BEGIN-WRITE-LINE.
016790* COPY WS-OUT-LINE INTO REPORT-LINE.
016800     MOVE WS-OUT-LINE              TO REPORT-LINE
016810*     WRITE THE COMPLETED LINE TO THE REPORT.
016820     WRITE REPORT-REC
016830* COPY SPACES INTO WS-OUT-LINE.
016840     MOVE SPACES                   TO WS-OUT-LINE.
016850 960000-END-WRITE-LINE.
016860     EXIT.
016870*
016880* WRITE ONE BLANK LINE - USED BETWEEN A SECTION TITLE AND ITS
016890* FIRST DETAIL LINE, AND BETWEEN SECTION 3 DAY GROUPS.
016900* SEPARATES A TITLE FROM ITS DETAIL LINES, AND SEPARATES DAY GROUPS.
016910 965000-BEGIN-WRITE-BLANK.
016920* COPY SPACES INTO REPORT-LINE.
016930     MOVE SPACES                   TO REPORT-LINE
016940*     WRITE THE COMPLETED LINE TO THE REPORT.
016950     WRITE REPORT-REC.
016960 965000-END-WRITE-BLANK.
016970     EXIT.
016980*
016990*===============================================================
017000* NUMERIC-TO-TEXT WITHOUT LEADING ZEROS.  MOVES THE SOURCE
017010* VALUE TO A ZERO-SUPPRESSED EDITED FIELD, COUNTS THE LEADING
017020* SPACES INSPECT LEAVES BEHIND, AND REFERENCE-MODIFIES OUT THE
017030* SIGNIFICANT DIGITS.  A ZERO SOURCE VALUE EDITS TO A SINGLE
017040* SIGNIFICANT DIGIT ('0'), NEVER TO AN EMPTY FIELD.
017050*===============================================================
017060* CALLED EVERY TIME A COUNT OR DAY-OF-YEAR NUMBER GOES INTO A PRINT LINE.
017070 970000-BEGIN-EDIT-NUMBER.
017080* COPY WS-EDIT-SOURCE INTO WS-EDIT-ZEDIT.
017090     MOVE WS-EDIT-SOURCE           TO WS-EDIT-ZEDIT
017100* COPY ZEROES INTO WS-EDIT-LEAD-CNT.
017110     MOVE ZEROES                   TO WS-EDIT-LEAD-CNT
017120*     COUNT THE LEADING BLANKS LEFT BY ZERO SUPPRESSION.
017130     INSPECT WS-EDIT-ZEDIT TALLYING WS-EDIT-LEAD-CNT
017140             FOR LEADING SPACE
017150* COMPUTE WS-EDIT-LEN.
017160     COMPUTE WS-EDIT-LEN = 9 - WS-EDIT-LEAD-CNT
017170*     COPY THE FIELD FORWARD.
017180     MOVE WS-EDIT-ZEDIT (WS-EDIT-LEAD-CNT + 1 : WS-EDIT-LEN)
017190       TO WS-EDIT-TRIMMED.
017200 970000-END-EDIT-NUMBER.
017210     EXIT.
017220*
017230 END PROGRAM ACTMONRP.
